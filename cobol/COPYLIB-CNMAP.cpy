000100*===============================================================*
000200* COPYBOOK:      CNMAP
000300* DESCRIPTION:   CANONICAL FIELD-NAME MAP FOR FLDNORM. KEYED BY
000400*                THE LOWERCASED RAW FIELD NAME; EVERY RAW
000500*                VARIATION EVER OBSERVED GETS ITS OWN ENTRY
000600*                POINTING AT ITS CANONICAL NAME, WHICH IS THE
000700*                AUDIT TRAIL CALLED FOR BY RULE N5. PRIVATE TO
000800*                FLDNORM -- NOT PASSED THROUGH LINKAGE.
000900*
001000*                MAP IS CAPPED AT 120 ENTRIES (7 SEEDED CANONICAL
001100*                NAMES, ABOUT 30 SEEDED VARIATIONS, ROOM FOR
001200*                90 FIELDS DISCOVERED AT RUN TIME).
001300*
001400* MAINTENANCE LOG
001500* DATE      PROGRAMMER   TICKET     DESCRIPTION
001600* --------- ------------ ---------- ------------------------------
001700* 04/02/94  R.HUESMANN   RLE-0003   ORIGINAL MAP TABLE.
001800* 02/18/97  T.OKONKWO    RLE-0070   RAISED CAP FROM 60 TO 120
001900*                                   ALONGSIDE THE FLDSTAT CHANGE.
002000*===============================================================*
002100 01  CANON-MAP-TABLE.
002200     05  CNM-TABLE-SIZE           PIC S9(03) COMP VALUE +0.
002300     05  CNM-ENTRY OCCURS 1 TO 120 TIMES
002400             DEPENDING ON CNM-TABLE-SIZE
002500             INDEXED BY CNM-INDEX.
002600         10  CNM-RAW-LOWER        PIC X(20).
002700         10  CNM-CANON-NAME       PIC X(20).
