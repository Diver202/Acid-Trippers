000100*===============================================================*
000110* PROGRAM NAME:    FLDCLS
000120* ORIGINAL AUTHOR: R. HUESMANN
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/14/94  R.HUESMANN    RLE-0001  ORIGINAL CLASSIFIER. CALLED   RLE-0001
000180*                         BY RULENGIN AFTER THE DERIVED METRICS
000190*                         ARE COMPUTED. SORTS THE FIELD-STAT
000200*                         TABLE TO NAME SEQUENCE, APPLIES THE
000210*                         BACKEND-PLACEMENT RULES, AND WRITES
000220*                         ONE CLS-RECORD PER FIELD.
000230* 07/09/96  T.OKONKWO     RLE-0062  ADDED CLS-UNIQUE-FLAG AND     RLE-0062
000240*                         CLS-REASON TO THE OUTPUT RECORD AND TO
000250*                         THE RULE CHAIN (SEE CLSREC LOG).
000260* 09/02/99  T.OKONKWO     RLE-0091  Y2K SWEEP. ALSO ADDED THE     RLE-0091
000270*                         CLASSIFICATION REPORT (6000 THRU 6920)
000280*                         AND THE SUGGESTED SQL SCHEMA SECTION
000290*                         -- DBA GROUP WAS HAND-BUILDING THESE
000300*                         FROM THE CLS-FILE EVERY MONTH END.
000310* 04/11/01  T.OKONKWO     RLE-0103  Y2K FOLLOW-UP -- HEADING DATE RLE-0103
000320*                         LINE NOW GOES THROUGH WS-CENTURY-PREFIX
000330*                         (SEE PRTCTL) INSTEAD OF A RAW 2-DIGIT
000340*                         YEAR.
000350* 09/05/06  M.RANDAZZO    RLE-0126  AUDIT FINDING -- LK-RECORD-   RLE-0126
000360*                         TOTAL IS A SINGLE SCALAR PARAMETER, NOT
000370*                         A RECORD, SO IT NEVER BELONGED AT THE 01
000380*                         LEVEL. REDECLARED AS A 77-LEVEL ITEM IN
000390*                         LINKAGE. SAME CHANGE MADE TO THE LINKAGE
000400*                         PARAMETERS IN FLDNORM.
000410*===============================================================*
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.  FLDCLS.
000440 AUTHOR. R. HUESMANN.
000450 INSTALLATION. COBOL DEVELOPMENT CENTER.
000460 DATE-WRITTEN. 03/14/94.
000470 DATE-COMPILED. 03/14/94.
000480 SECURITY. NON-CONFIDENTIAL.
000490*===============================================================*
000500 ENVIRONMENT DIVISION.
000510*---------------------------------------------------------------*
000520 CONFIGURATION SECTION.
000530*---------------------------------------------------------------*
000540 SOURCE-COMPUTER. IBM-3081.
000550*---------------------------------------------------------------*
000560 OBJECT-COMPUTER. IBM-3081.
000570*---------------------------------------------------------------*
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600*---------------------------------------------------------------*
000610 INPUT-OUTPUT SECTION.
000620*---------------------------------------------------------------*
000630 FILE-CONTROL.
000640     SELECT CLS-FILE ASSIGN TO CLSOUT
000650       ORGANIZATION IS SEQUENTIAL
000660       FILE STATUS CLS-FILE-STATUS.
000670     SELECT RPT-FILE ASSIGN TO RPTFILE
000680       ORGANIZATION IS SEQUENTIAL
000690       FILE STATUS RPT-FILE-STATUS.
000700     SELECT SORT-FILE ASSIGN TO SORTFL.
000710*===============================================================*
000720 DATA DIVISION.
000730 FILE SECTION.
000740*---------------------------------------------------------------*
000750 FD  CLS-FILE.
000760*     RECORDING MODE IS F
000770*     RECORD CONTAINS 120 CHARACTERS.
000780 COPY CLSREC.
000790*---------------------------------------------------------------*
000800 FD  RPT-FILE RECORDING MODE F.
000810 01  PRINT-RECORD.
000820     05  PRINT-LINE               PIC X(132).
000830     05  FILLER                   PIC X(01).
000840*---------------------------------------------------------------*
000850*    SORT-RECORD CARRIES JUST ENOUGH OF FST-ENTRY TO RUN THE
000860*    CLASSIFIER RULES AFTER THE SORT HANDS FIELDS BACK IN NAME
000870*    SEQUENCE (BATCH FLOW STEP 5).
000880*---------------------------------------------------------------*
000890 SD  SORT-FILE.
000900 01  SORT-RECORD.
000910     05  SR-CANON-NAME            PIC X(20).
000920     05  SR-FREQUENCY             PIC 9V9999.
000930     05  SR-TYPE-STAB             PIC 9V9999.
000940     05  SR-CARDINALITY           PIC 9V9999.
000950     05  SR-DOM-TYPE              PIC X(08).
000960     05  SR-NESTED-FLAG           PIC X(01).
000970     05  SR-ARRAY-FLAG            PIC X(01).
000980     05  FILLER                   PIC X(08).
000990*---------------------------------------------------------------*
001000 WORKING-STORAGE SECTION.
001010*---------------------------------------------------------------*
001020 01  WS-SWITCHES-MISC-FIELDS.
001030     05  CLS-FILE-STATUS             PIC X(02).
001040         88  CLS-FILE-OK                       VALUE '00'.
001050     05  RPT-FILE-STATUS             PIC X(02).
001060         88  RPT-FILE-OK                       VALUE '00'.
001070     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
001080         88  SORT-END-OF-FILE                  VALUE 'Y'.
001090     05  WS-UNIQUE-FLAG              PIC X(01) VALUE 'N'.
001100     05  WS-TARGET-BACKEND           PIC X(08) VALUE SPACES.
001110     05  WS-ORDER-COUNT              PIC S9(04) COMP VALUE 0.
001120     05  WS-OUTER-POS                PIC S9(04) COMP VALUE 0.
001130     05  WS-MAX-POS                  PIC S9(04) COMP VALUE 0.
001140     05  WS-SCAN-POS                 PIC S9(04) COMP VALUE 0.
001150     05  WS-SWAP-HOLD                PIC S9(04) COMP VALUE 0.
001160     05  WS-MAPPED-COLTYPE           PIC X(12) VALUE SPACES.
001170     05  FILLER                      PIC X(01) VALUE SPACE.
001180*---------------------------------------------------------------*
001190*    RULE C0/C1/C4/C5/C6 THRESHOLDS. SHOP DEFAULTS -- RAISED OR
001200*    LOWERED ONLY BY A SIGNED CHANGE REQUEST, NEVER HARD-CODED
001210*    A SECOND TIME ANYWHERE ELSE IN THIS PROGRAM.
001220*---------------------------------------------------------------*
001230 01  WS-CLASSIFIER-THRESHOLDS.
001240     05  WS-SQL-FREQ-THRESHOLD       PIC 9V99 VALUE 0.80.
001250     05  WS-SQL-STAB-THRESHOLD       PIC 9V99 VALUE 0.90.
001260     05  WS-UNIQUE-CARD-THRESHOLD    PIC 9V99 VALUE 0.95.
001270     05  WS-SPARSE-THRESHOLD         PIC 9V99 VALUE 0.30.
001280     05  FILLER                      PIC X(01) VALUE SPACE.
001290*---------------------------------------------------------------*
001300*    SUMMARY COUNTERS -- BATCH FLOW STEP 7.
001310*---------------------------------------------------------------*
001320 01  WS-SUMMARY-COUNTERS.
001330     05  WS-SUMM-TOTAL-COUNT         PIC 9(04) COMP VALUE 0.
001340     05  WS-SUMM-SQL-COUNT           PIC 9(04) COMP VALUE 0.
001350     05  WS-SUMM-MONGO-COUNT         PIC 9(04) COMP VALUE 0.
001360     05  WS-SUMM-BOTH-COUNT          PIC 9(04) COMP VALUE 0.
001370     05  WS-SUMM-UNIQUE-COUNT        PIC 9(04) COMP VALUE 0.
001380     05  FILLER                      PIC X(01) VALUE SPACE.
001390*---------------------------------------------------------------*
001400*    IN-MEMORY CLASSIFICATION TABLE -- HOLDS EVERY CLASSIFIED
001410*    FIELD SO THE REPORT CAN GROUP BY BACKEND AND RE-ORDER BY
001420*    FREQUENCY DESCENDING WITHIN A GROUP (6200-6240). THIS IS AN
001430*    IN-MEMORY SELECTION SORT, NOT A SECOND PASS OF THE SORT
001440*    VERB -- THE SORT ABOVE ONLY GETS THE FIELDS INTO NAME
001450*    SEQUENCE FOR THE CLS-FILE.
001460*---------------------------------------------------------------*
001470 01  CLS-WORK-AREA.
001480     05  CLSW-SIZE                PIC S9(04) COMP VALUE 0.
001490     05  CLSW-ENTRY OCCURS 1 TO 250 TIMES
001500             DEPENDING ON CLSW-SIZE
001510             INDEXED BY CLSW-INDEX.
001520         10  CLSW-FIELD-NAME      PIC X(20).
001530         10  CLSW-BACKEND         PIC X(08).
001540         10  CLSW-CONFIDENCE      PIC 9V99.
001550         10  CLSW-FREQUENCY       PIC 9V9999.
001560         10  CLSW-TYPE-STAB       PIC 9V9999.
001570         10  CLSW-CARDINALITY     PIC 9V9999.
001580         10  CLSW-DOM-TYPE        PIC X(08).
001590         10  CLSW-UNIQUE-FLAG     PIC X(01).
001600         10  CLSW-REASON          PIC X(60).
001610         10  FILLER               PIC X(01).
001620*---------------------------------------------------------------*
001630*    PER-SECTION ORDERING TABLE -- HOLDS SUBSCRIPTS INTO
001640*    CLSW-ENTRY FOR THE BACKEND CURRENTLY BEING PRINTED, THEN
001650*    GETS RUN THROUGH THE SELECTION SORT IN 6220-6223.
001660*---------------------------------------------------------------*
001670 01  WS-ORDER-WORK-AREA.
001680     05  WS-ORDER-ENTRY           PIC S9(04) COMP OCCURS 250 TIMES.
001690     05  FILLER                   PIC X(01) VALUE SPACE.
001700*---------------------------------------------------------------*
001710*    BACKEND PRINT ORDER -- BOTH, SQL, MONGODB (REPORT ITEM 2).
001720*---------------------------------------------------------------*
001730 01  WS-BACKEND-ORDER-LIST.
001740     05  FILLER                   PIC X(08) VALUE 'BOTH    '.
001750     05  FILLER                   PIC X(08) VALUE 'SQL     '.
001760     05  FILLER                   PIC X(08) VALUE 'MONGODB '.
001770 01  WS-BACKEND-ORDER-TABLE REDEFINES WS-BACKEND-ORDER-LIST.
001780     05  WS-BACKEND-ORDER-ENTRY   PIC X(08) OCCURS 3 TIMES
001790             INDEXED BY WS-BACKEND-SUB.
001800*---------------------------------------------------------------*
001810*    DOMINANT-TYPE TO SQL-COLUMN-TYPE LOOKUP FOR THE SUGGESTED
001820*    SCHEMA SECTION (REPORT ITEM 3). SAME POSITION IN BOTH
001830*    TABLES MAPS A DOMINANT TYPE TO ITS COLUMN TYPE; ANYTHING
001840*    NOT FOUND (OBJECT, ARRAY, NULL) DEFAULTS TO TEXT.
001850*---------------------------------------------------------------*
001860 01  WS-SQL-TYPE-NAME-LIST.
001870     05  FILLER                   PIC X(08) VALUE 'STRING  '.
001880     05  FILLER                   PIC X(08) VALUE 'INTEGER '.
001890     05  FILLER                   PIC X(08) VALUE 'FLOAT   '.
001900     05  FILLER                   PIC X(08) VALUE 'BOOLEAN '.
001910 01  WS-SQL-TYPE-NAME-TABLE REDEFINES WS-SQL-TYPE-NAME-LIST.
001920     05  WS-SQL-TYPE-NAME-ENTRY   PIC X(08) OCCURS 4 TIMES
001930             INDEXED BY WS-COLTYPE-INDEX.
001940 01  WS-SQL-COLTYPE-LIST.
001950     05  FILLER                   PIC X(12) VALUE 'VARCHAR(255)'.
001960     05  FILLER                   PIC X(12) VALUE 'INTEGER     '.
001970     05  FILLER                   PIC X(12) VALUE 'FLOAT       '.
001980     05  FILLER                   PIC X(12) VALUE 'BOOLEAN     '.
001990 01  WS-SQL-COLTYPE-TABLE REDEFINES WS-SQL-COLTYPE-LIST.
002000     05  WS-SQL-COLTYPE-ENTRY     PIC X(12) OCCURS 4 TIMES.
002010*---------------------------------------------------------------*
002020*    REPORT LINE LAYOUTS, ALL 132 COLUMNS, IN THE SHOP'S USUAL
002030*    STYLE (A NAMED GROUP PER LINE, MOVED INTO NEXT-REPORT-LINE
002040*    BEFORE THE WRITE).
002050*---------------------------------------------------------------*
002060 01  PRINT-LINES.
002070     05  WS-NEXT-REPORT-LINE      PIC X(132) VALUE SPACE.
002080     05  FILLER                   PIC X(01) VALUE SPACE.
002090*---------------------------------------------------------------*
002100 01  HL-TITLE-LINE.
002110     05  FILLER                   PIC X(40) VALUE SPACES.
002120     05  FILLER                   PIC X(24) VALUE
002130             'FIELD CLASSIFICATION REP'.
002140     05  FILLER                   PIC X(04) VALUE 'ORT '.
002150     05  FILLER                   PIC X(64) VALUE SPACES.
002160*---------------------------------------------------------------*
002170 01  HL-DATE-LINE.
002180     05  FILLER                   PIC X(07) VALUE ' DATE: '.
002190     05  HL-MONTH                 PIC X(02).
002200     05  FILLER                   PIC X(01) VALUE '/'.
002210     05  HL-DAY                   PIC X(02).
002220     05  FILLER                   PIC X(01) VALUE '/'.
002230     05  HL-YEAR                  PIC X(04).
002240     05  FILLER                   PIC X(03) VALUE SPACE.
002250     05  FILLER                   PIC X(20) VALUE
002260             '            PAGE:   '.
002270     05  HL-PAGE-COUNT            PIC ZZ9.
002280     05  FILLER                   PIC X(89) VALUE SPACES.
002290*---------------------------------------------------------------*
002300 01  HL-COUNTS-LINE.
002310     05  FILLER                   PIC X(04) VALUE SPACES.
002320     05  FILLER                   PIC X(14) VALUE
002330             'TOTAL FIELDS: '.
002340     05  HL-TOTAL-FIELDS          PIC ZZZ9.
002350     05  FILLER                   PIC X(03) VALUE SPACES.
002360     05  FILLER                   PIC X(10) VALUE 'SQL-ONLY: '.
002370     05  HL-SQL-COUNT             PIC ZZZ9.
002380     05  FILLER                   PIC X(03) VALUE SPACES.
002390     05  FILLER                   PIC X(13) VALUE
002400             'MONGODB-ONLY:'.
002410     05  HL-MONGO-COUNT           PIC ZZZ9.
002420     05  FILLER                   PIC X(03) VALUE SPACES.
002430     05  FILLER                   PIC X(06) VALUE 'BOTH: '.
002440     05  HL-BOTH-COUNT            PIC ZZZ9.
002450     05  FILLER                   PIC X(03) VALUE SPACES.
002460     05  FILLER                   PIC X(08) VALUE 'UNIQUE: '.
002470     05  HL-UNIQUE-COUNT          PIC ZZZ9.
002480     05  FILLER                   PIC X(45) VALUE SPACES.
002490*---------------------------------------------------------------*
002500 01  HL-THRESH-LINE.
002510     05  FILLER                   PIC X(04) VALUE SPACES.
002520     05  FILLER                   PIC X(13) VALUE
002530             'SQL-FREQ>=:  '.
002540     05  HL-FREQ-THRESH           PIC 9.99.
002550     05  FILLER                   PIC X(03) VALUE SPACES.
002560     05  FILLER                   PIC X(13) VALUE
002570             'SQL-STAB>=:  '.
002580     05  HL-STAB-THRESH           PIC 9.99.
002590     05  FILLER                   PIC X(03) VALUE SPACES.
002600     05  FILLER                   PIC X(14) VALUE
002610             'UNIQ-CARD>=:  '.
002620     05  HL-CARD-THRESH           PIC 9.99.
002630     05  FILLER                   PIC X(03) VALUE SPACES.
002640     05  FILLER                   PIC X(11) VALUE
002650             'SPARSE<:   '.
002660     05  HL-SPARSE-THRESH         PIC 9.99.
002670     05  FILLER                   PIC X(52) VALUE SPACES.
002680*---------------------------------------------------------------*
002690 01  SECTION-HEADER-LINE.
002700     05  FILLER                   PIC X(04) VALUE SPACES.
002710     05  FILLER                   PIC X(16) VALUE
002720             'BACKEND SECTION:'.
002730     05  SH-BACKEND               PIC X(08).
002740     05  FILLER                   PIC X(03) VALUE SPACES.
002750     05  FILLER                   PIC X(14) VALUE
002760             'FIELD COUNT:  '.
002770     05  SH-FIELD-COUNT           PIC ZZZ9.
002780     05  FILLER                   PIC X(83) VALUE SPACES.
002790*---------------------------------------------------------------*
002800 01  DETAIL-LINE.
002810     05  DL-FIELD-NAME            PIC X(20).
002820     05  FILLER                   PIC X(02) VALUE SPACES.
002830     05  DL-BACKEND               PIC X(08).
002840     05  FILLER                   PIC X(02) VALUE SPACES.
002850     05  DL-CONFIDENCE            PIC 9.99.
002860     05  FILLER                   PIC X(02) VALUE SPACES.
002870     05  DL-REASON                PIC X(60).
002880     05  FILLER                   PIC X(34) VALUE SPACES.
002890*---------------------------------------------------------------*
002900 01  METRIC-LINE.
002910     05  FILLER                   PIC X(04) VALUE SPACES.
002920     05  FILLER                   PIC X(10) VALUE 'FREQUENCY='.
002930     05  ML-FREQUENCY-PCT         PIC ZZ9.99.
002940     05  FILLER                   PIC X(01) VALUE '%'.
002950     05  FILLER                   PIC X(03) VALUE SPACES.
002960     05  FILLER                   PIC X(11) VALUE 'TYPE-STAB='.
002970     05  ML-TYPE-STAB-PCT         PIC ZZ9.99.
002980     05  FILLER                   PIC X(01) VALUE '%'.
002990     05  FILLER                   PIC X(03) VALUE SPACES.
003000     05  FILLER                   PIC X(13) VALUE
003010             'CARDINALITY='.
003020     05  ML-CARDINALITY           PIC 9.999.
003030     05  FILLER                   PIC X(69) VALUE SPACES.
003040*---------------------------------------------------------------*
003050 01  UNIQUE-MARKER-LINE.
003060     05  FILLER                   PIC X(04) VALUE SPACES.
003070     05  FILLER                   PIC X(24) VALUE
003080             '* UNIQUE CONSTRAINT'.
003090     05  FILLER                   PIC X(104) VALUE SPACES.
003100*---------------------------------------------------------------*
003110 01  SCHEMA-DETAIL-LINE.
003120     05  FILLER                   PIC X(04) VALUE SPACES.
003130     05  SDL-FIELD-NAME           PIC X(20).
003140     05  FILLER                   PIC X(02) VALUE SPACES.
003150     05  SDL-COLTYPE              PIC X(12).
003160     05  SDL-UNIQUE-SUFFIX        PIC X(07).
003170     05  FILLER                   PIC X(01) VALUE ','.
003180     05  FILLER                   PIC X(86) VALUE SPACES.
003190*---------------------------------------------------------------*
003200 COPY PRTCTL.
003210*---------------------------------------------------------------*
003220 LINKAGE SECTION.
003230*---------------------------------------------------------------*
003240 COPY FLDSTAT.
003250*---------------------------------------------------------------*
003260 77  LK-RECORD-TOTAL                 PIC 9(06) COMP.
003270*===============================================================*
003280 PROCEDURE DIVISION USING FIELD-STAT-TABLE, LK-RECORD-TOTAL.
003290*---------------------------------------------------------------*
003300 0000-MAIN-PROCESSING.
003310*---------------------------------------------------------------*
003320     PERFORM 1000-OPEN-FILES-INITIALIZE.
003330     SORT SORT-FILE
003340          ON ASCENDING KEY SR-CANON-NAME
003350          INPUT PROCEDURE IS 2000-RELEASE-FIELD-RECORDS
003360          OUTPUT PROCEDURE IS 3000-CLASSIFY-SORTED-FIELDS.
003370     PERFORM 6000-BUILD-REPORT-SECTIONS.
003380     PERFORM 9900-CLOSE-FILES.
003390     DISPLAY 'FLDCLS  -- RECORDS PROCESSED BY RULENGIN : ',
003400         LK-RECORD-TOTAL.
003410     DISPLAY 'FLDCLS  -- FIELDS CLASSIFIED             : ',
003420         WS-SUMM-TOTAL-COUNT.
003430     GOBACK.
003440*---------------------------------------------------------------*
003450 1000-OPEN-FILES-INITIALIZE.
003460*---------------------------------------------------------------*
003470     OPEN OUTPUT CLS-FILE.
003480     IF NOT CLS-FILE-OK
003490         DISPLAY 'FLDCLS -- CLS-FILE OPEN STATUS : ',
003500             CLS-FILE-STATUS.
003510     OPEN OUTPUT RPT-FILE.
003520     IF NOT RPT-FILE-OK
003530         DISPLAY 'FLDCLS -- RPT-FILE OPEN STATUS : ',
003540             RPT-FILE-STATUS.
003550     ACCEPT WS-CURRENT-DATE-DATA FROM DATE.
003560     MOVE WS-CURRENT-MONTH TO HL-MONTH.
003570     MOVE WS-CURRENT-DAY TO HL-DAY.
003580     MOVE WS-CENTURY-PREFIX TO HL-YEAR (1:2).
003590     MOVE WS-CURRENT-YY TO HL-YEAR (3:2).
003600*---------------------------------------------------------------*
003610 2000-RELEASE-FIELD-RECORDS SECTION.
003620*---------------------------------------------------------------*
003630     PERFORM 2100-RELEASE-ONE-FIELD
003640         VARYING FST-INDEX FROM 1 BY 1
003650         UNTIL FST-INDEX > FST-TABLE-SIZE.
003660 2000-DUMMY     SECTION.
003670*---------------------------------------------------------------*
003680 2100-RELEASE-ONE-FIELD.
003690*---------------------------------------------------------------*
003700     MOVE FST-CANON-NAME (FST-INDEX)  TO SR-CANON-NAME.
003710     MOVE FST-FREQUENCY (FST-INDEX)   TO SR-FREQUENCY.
003720     MOVE FST-TYPE-STAB (FST-INDEX)   TO SR-TYPE-STAB.
003730     MOVE FST-CARDINALITY (FST-INDEX) TO SR-CARDINALITY.
003740     MOVE FST-DOM-TYPE (FST-INDEX)    TO SR-DOM-TYPE.
003750     MOVE FST-NESTED-FLAG (FST-INDEX) TO SR-NESTED-FLAG.
003760     MOVE FST-ARRAY-FLAG (FST-INDEX)  TO SR-ARRAY-FLAG.
003770     PERFORM 9200-WRITE-SORT-RECORD.
003780*---------------------------------------------------------------*
003790 3000-CLASSIFY-SORTED-FIELDS SECTION.
003800*---------------------------------------------------------------*
003810     PERFORM 8200-RETURN-SORT-RECORD.
003820     PERFORM 3100-CLASSIFY-ONE-FIELD
003830         UNTIL SORT-END-OF-FILE.
003840 3000-DUMMY     SECTION.
003850*---------------------------------------------------------------*
003860 3100-CLASSIFY-ONE-FIELD.
003870*---------------------------------------------------------------*
003880     PERFORM 4000-APPLY-CLASSIFIER-RULES.
003890     WRITE CLS-RECORD.
003900     PERFORM 5000-ACCUMULATE-SUMMARY-COUNTS.
003910     PERFORM 5100-ADD-CLASSIFIED-WORK-ENTRY.
003920     PERFORM 8200-RETURN-SORT-RECORD.
003930*---------------------------------------------------------------*
003940 4000-APPLY-CLASSIFIER-RULES.
003950*---------------------------------------------------------------*
003960*    RULES C0-C7, EVALUATED IN THIS EXACT ORDER -- FIRST MATCH
003970*    WINS. C0 (UNIQUE-KEY TEST) IS COMPUTED FIRST BECAUSE C1
003980*    AND C6 BOTH NEED IT.
003990*---------------------------------------------------------------*
004000     PERFORM 4010-COMPUTE-UNIQUE-FLAG.
004010     MOVE SR-CANON-NAME   TO CLS-FIELD-NAME.
004020     MOVE SR-FREQUENCY    TO CLS-FREQUENCY.
004030     MOVE SR-TYPE-STAB    TO CLS-TYPE-STAB.
004040     MOVE SR-CARDINALITY  TO CLS-CARDINALITY.
004050     MOVE SR-DOM-TYPE     TO CLS-DOMINANT-TYPE.
004060     EVALUATE TRUE
004070         WHEN SR-CANON-NAME = 'username'
004080            OR SR-CANON-NAME = 'sys_ingested_at'
004090             MOVE 'BOTH    '     TO CLS-BACKEND
004100             MOVE 1.00           TO CLS-CONFIDENCE
004110             MOVE WS-UNIQUE-FLAG TO CLS-UNIQUE-FLAG
004120             MOVE 'MANDATORY JOIN FIELD' TO CLS-REASON
004130         WHEN SR-NESTED-FLAG = 'Y'
004140             MOVE 'MONGODB '     TO CLS-BACKEND
004150             MOVE 1.00           TO CLS-CONFIDENCE
004160             MOVE 'N'            TO CLS-UNIQUE-FLAG
004170             MOVE 'NESTED OBJECT VALUE' TO CLS-REASON
004180         WHEN SR-ARRAY-FLAG = 'Y'
004190             MOVE 'MONGODB '     TO CLS-BACKEND
004200             MOVE 1.00           TO CLS-CONFIDENCE
004210             MOVE 'N'            TO CLS-UNIQUE-FLAG
004220             MOVE 'ARRAY VALUE' TO CLS-REASON
004230         WHEN SR-FREQUENCY < WS-SPARSE-THRESHOLD
004240             MOVE 'MONGODB '     TO CLS-BACKEND
004250             MOVE 0.90           TO CLS-CONFIDENCE
004260             MOVE 'N'            TO CLS-UNIQUE-FLAG
004270             MOVE 'SPARSE FIELD -- BELOW FREQUENCY THRESHOLD'
004280                 TO CLS-REASON
004290         WHEN SR-TYPE-STAB < WS-SQL-STAB-THRESHOLD
004300             MOVE 'MONGODB '     TO CLS-BACKEND
004310             MOVE 0.85           TO CLS-CONFIDENCE
004320             MOVE 'N'            TO CLS-UNIQUE-FLAG
004330             MOVE 'TYPE INSTABILITY -- BELOW STABILITY THRESHOLD'
004340                 TO CLS-REASON
004350         WHEN SR-FREQUENCY >= WS-SQL-FREQ-THRESHOLD
004360            AND SR-TYPE-STAB >= WS-SQL-STAB-THRESHOLD
004370            AND (SR-DOM-TYPE = 'STRING  ' OR
004380                 SR-DOM-TYPE = 'INTEGER ' OR
004390                 SR-DOM-TYPE = 'FLOAT   ' OR
004400                 SR-DOM-TYPE = 'BOOLEAN ')
004410             MOVE 'SQL     '     TO CLS-BACKEND
004420             PERFORM 4020-COMPUTE-SQL-CONFIDENCE
004430             MOVE WS-UNIQUE-FLAG TO CLS-UNIQUE-FLAG
004440             MOVE 'STABLE SCALAR FIELD -- MEETS FREQ AND STAB'
004450                 TO CLS-REASON
004460         WHEN OTHER
004470             MOVE 'MONGODB '     TO CLS-BACKEND
004480             MOVE 0.60           TO CLS-CONFIDENCE
004490             MOVE 'N'            TO CLS-UNIQUE-FLAG
004500             MOVE 'AMBIGUOUS FIELD -- NO RULE MATCHED ABOVE C6'
004510                 TO CLS-REASON
004520     END-EVALUATE.
004530*---------------------------------------------------------------*
004540 4010-COMPUTE-UNIQUE-FLAG.
004550*---------------------------------------------------------------*
004560*    RULE C0.
004570*---------------------------------------------------------------*
004580     IF SR-CARDINALITY >= WS-UNIQUE-CARD-THRESHOLD
004590        AND SR-FREQUENCY >= WS-SQL-FREQ-THRESHOLD
004600         MOVE 'Y' TO WS-UNIQUE-FLAG
004610     ELSE
004620         MOVE 'N' TO WS-UNIQUE-FLAG.
004630*---------------------------------------------------------------*
004640 4020-COMPUTE-SQL-CONFIDENCE.
004650*---------------------------------------------------------------*
004660*    RULE C6 CONFIDENCE = THE SMALLER OF FREQUENCY AND TYPE
004670*    STABILITY. WORKED OUT WITH A COMPARE INSTEAD OF AN
004680*    INTRINSIC FUNCTION.
004690*---------------------------------------------------------------*
004700     IF SR-FREQUENCY <= SR-TYPE-STAB
004710         COMPUTE CLS-CONFIDENCE ROUNDED = SR-FREQUENCY
004720     ELSE
004730         COMPUTE CLS-CONFIDENCE ROUNDED = SR-TYPE-STAB.
004740*---------------------------------------------------------------*
004750 5000-ACCUMULATE-SUMMARY-COUNTS.
004760*---------------------------------------------------------------*
004770     ADD 1 TO WS-SUMM-TOTAL-COUNT.
004780     EVALUATE TRUE
004790         WHEN CLS-BACKEND-SQL
004800             ADD 1 TO WS-SUMM-SQL-COUNT
004810         WHEN CLS-BACKEND-MONGO
004820             ADD 1 TO WS-SUMM-MONGO-COUNT
004830         WHEN CLS-BACKEND-BOTH
004840             ADD 1 TO WS-SUMM-BOTH-COUNT
004850     END-EVALUATE.
004860     IF CLS-IS-UNIQUE
004870         ADD 1 TO WS-SUMM-UNIQUE-COUNT.
004880*---------------------------------------------------------------*
004890 5100-ADD-CLASSIFIED-WORK-ENTRY.
004900*---------------------------------------------------------------*
004910     ADD 1 TO CLSW-SIZE.
004920     SET CLSW-INDEX TO CLSW-SIZE.
004930     MOVE CLS-FIELD-NAME  TO CLSW-FIELD-NAME (CLSW-INDEX).
004940     MOVE CLS-BACKEND     TO CLSW-BACKEND (CLSW-INDEX).
004950     MOVE CLS-CONFIDENCE  TO CLSW-CONFIDENCE (CLSW-INDEX).
004960     MOVE CLS-FREQUENCY   TO CLSW-FREQUENCY (CLSW-INDEX).
004970     MOVE CLS-TYPE-STAB   TO CLSW-TYPE-STAB (CLSW-INDEX).
004980     MOVE CLS-CARDINALITY TO CLSW-CARDINALITY (CLSW-INDEX).
004990     MOVE CLS-DOMINANT-TYPE TO CLSW-DOM-TYPE (CLSW-INDEX).
005000     MOVE CLS-UNIQUE-FLAG TO CLSW-UNIQUE-FLAG (CLSW-INDEX).
005010     MOVE CLS-REASON      TO CLSW-REASON (CLSW-INDEX).
005020*---------------------------------------------------------------*
005030 6000-BUILD-REPORT-SECTIONS.
005040*---------------------------------------------------------------*
005050     PERFORM 6100-PRINT-HEADER-BLOCK.
005060     PERFORM 6200-PRINT-ONE-BACKEND-SECTION
005070         VARYING WS-BACKEND-SUB FROM 1 BY 1
005080         UNTIL WS-BACKEND-SUB > 3.
005090     PERFORM 6900-PRINT-SQL-SCHEMA.
005100*---------------------------------------------------------------*
005110 6100-PRINT-HEADER-BLOCK.
005120*---------------------------------------------------------------*
005130     MOVE HL-TITLE-LINE TO WS-NEXT-REPORT-LINE.
005140     PERFORM 9000-PRINT-REPORT-LINE.
005150     MOVE HL-DATE-LINE TO WS-NEXT-REPORT-LINE.
005160     PERFORM 9000-PRINT-REPORT-LINE.
005170     MOVE WS-SUMM-TOTAL-COUNT TO HL-TOTAL-FIELDS.
005180     MOVE WS-SUMM-SQL-COUNT   TO HL-SQL-COUNT.
005190     MOVE WS-SUMM-MONGO-COUNT TO HL-MONGO-COUNT.
005200     MOVE WS-SUMM-BOTH-COUNT  TO HL-BOTH-COUNT.
005210     MOVE WS-SUMM-UNIQUE-COUNT TO HL-UNIQUE-COUNT.
005220     MOVE HL-COUNTS-LINE TO WS-NEXT-REPORT-LINE.
005230     PERFORM 9000-PRINT-REPORT-LINE.
005240     MOVE WS-SQL-FREQ-THRESHOLD    TO HL-FREQ-THRESH.
005250     MOVE WS-SQL-STAB-THRESHOLD    TO HL-STAB-THRESH.
005260     MOVE WS-UNIQUE-CARD-THRESHOLD TO HL-CARD-THRESH.
005270     MOVE WS-SPARSE-THRESHOLD      TO HL-SPARSE-THRESH.
005280     MOVE HL-THRESH-LINE TO WS-NEXT-REPORT-LINE.
005290     PERFORM 9000-PRINT-REPORT-LINE.
005300*---------------------------------------------------------------*
005310 6200-PRINT-ONE-BACKEND-SECTION.
005320*---------------------------------------------------------------*
005330     MOVE WS-BACKEND-ORDER-ENTRY (WS-BACKEND-SUB)
005340         TO WS-TARGET-BACKEND.
005350     MOVE 0 TO WS-ORDER-COUNT.
005360     PERFORM 6210-COLLECT-BACKEND-ENTRY
005370         VARYING CLSW-INDEX FROM 1 BY 1
005380         UNTIL CLSW-INDEX > CLSW-SIZE.
005390     IF WS-ORDER-COUNT > 0
005400         PERFORM 6220-SORT-ORDER-TABLE-BY-FREQ
005410         MOVE WS-TARGET-BACKEND TO SH-BACKEND
005420         MOVE WS-ORDER-COUNT TO SH-FIELD-COUNT
005430         MOVE SECTION-HEADER-LINE TO WS-NEXT-REPORT-LINE
005440         PERFORM 9000-PRINT-REPORT-LINE
005450         PERFORM 6240-PRINT-ONE-FIELD-LINE
005460             VARYING WS-OUTER-POS FROM 1 BY 1
005470             UNTIL WS-OUTER-POS > WS-ORDER-COUNT.
005480*---------------------------------------------------------------*
005490 6210-COLLECT-BACKEND-ENTRY.
005500*---------------------------------------------------------------*
005510     IF CLSW-BACKEND (CLSW-INDEX) = WS-TARGET-BACKEND
005520         ADD 1 TO WS-ORDER-COUNT
005530         SET WS-ORDER-ENTRY (WS-ORDER-COUNT) TO CLSW-INDEX.
005540*---------------------------------------------------------------*
005550 6220-SORT-ORDER-TABLE-BY-FREQ.
005560*---------------------------------------------------------------*
005570*    SELECTION SORT, DESCENDING BY FREQUENCY, OVER THE SMALL
005580*    SUBSCRIPT TABLE BUILT IN 6210 -- NOT THE SORT VERB. REPORT
005590*    ITEM 2 ONLY NEEDS TO RE-ORDER A HANDFUL OF ENTRIES WITHIN
005600*    ONE BACKEND SECTION, SO A SORT FILE WOULD BE OVERKILL.
005610*---------------------------------------------------------------*
005620     IF WS-ORDER-COUNT > 1
005630         PERFORM 6221-SELECT-ONE-POSITION
005640             VARYING WS-OUTER-POS FROM 1 BY 1
005650             UNTIL WS-OUTER-POS > WS-ORDER-COUNT - 1.
005660*---------------------------------------------------------------*
005670 6221-SELECT-ONE-POSITION.
005680*---------------------------------------------------------------*
005690     MOVE WS-OUTER-POS TO WS-MAX-POS.
005700     PERFORM 6222-SCAN-FOR-MAX
005710         VARYING WS-SCAN-POS FROM WS-OUTER-POS BY 1
005720         UNTIL WS-SCAN-POS > WS-ORDER-COUNT.
005730     IF WS-MAX-POS NOT = WS-OUTER-POS
005740         PERFORM 6223-SWAP-ORDER-ENTRIES.
005750*---------------------------------------------------------------*
005760 6222-SCAN-FOR-MAX.
005770*---------------------------------------------------------------*
005780     IF CLSW-FREQUENCY (WS-ORDER-ENTRY (WS-SCAN-POS)) >
005790        CLSW-FREQUENCY (WS-ORDER-ENTRY (WS-MAX-POS))
005800         MOVE WS-SCAN-POS TO WS-MAX-POS.
005810*---------------------------------------------------------------*
005820 6223-SWAP-ORDER-ENTRIES.
005830*---------------------------------------------------------------*
005840     MOVE WS-ORDER-ENTRY (WS-OUTER-POS) TO WS-SWAP-HOLD.
005850     MOVE WS-ORDER-ENTRY (WS-MAX-POS)   TO
005860         WS-ORDER-ENTRY (WS-OUTER-POS).
005870     MOVE WS-SWAP-HOLD TO WS-ORDER-ENTRY (WS-MAX-POS).
005880*---------------------------------------------------------------*
005890 6240-PRINT-ONE-FIELD-LINE.
005900*---------------------------------------------------------------*
005910     SET CLSW-INDEX TO WS-ORDER-ENTRY (WS-OUTER-POS).
005920     MOVE CLSW-FIELD-NAME (CLSW-INDEX) TO DL-FIELD-NAME.
005930     MOVE CLSW-BACKEND (CLSW-INDEX)    TO DL-BACKEND.
005940     MOVE CLSW-CONFIDENCE (CLSW-INDEX) TO DL-CONFIDENCE.
005950     MOVE CLSW-REASON (CLSW-INDEX)     TO DL-REASON.
005960     MOVE DETAIL-LINE TO WS-NEXT-REPORT-LINE.
005970     PERFORM 9000-PRINT-REPORT-LINE.
005980     COMPUTE ML-FREQUENCY-PCT ROUNDED =
005990         CLSW-FREQUENCY (CLSW-INDEX) * 100.
006000     COMPUTE ML-TYPE-STAB-PCT ROUNDED =
006010         CLSW-TYPE-STAB (CLSW-INDEX) * 100.
006020     MOVE CLSW-CARDINALITY (CLSW-INDEX) TO ML-CARDINALITY.
006030     MOVE METRIC-LINE TO WS-NEXT-REPORT-LINE.
006040     PERFORM 9000-PRINT-REPORT-LINE.
006050     IF CLSW-UNIQUE-FLAG (CLSW-INDEX) = 'Y'
006060         MOVE UNIQUE-MARKER-LINE TO WS-NEXT-REPORT-LINE
006070         PERFORM 9000-PRINT-REPORT-LINE.
006080*---------------------------------------------------------------*
006090 6900-PRINT-SQL-SCHEMA.
006100*---------------------------------------------------------------*
006110     MOVE 'CREATE TABLE records (' TO WS-NEXT-REPORT-LINE.
006120     PERFORM 9000-PRINT-REPORT-LINE.
006130     PERFORM 6910-PRINT-ONE-SCHEMA-LINE
006140         VARYING CLSW-INDEX FROM 1 BY 1
006150         UNTIL CLSW-INDEX > CLSW-SIZE.
006160     MOVE '    PRIMARY KEY (sys_ingested_at, username)'
006170         TO WS-NEXT-REPORT-LINE.
006180     PERFORM 9000-PRINT-REPORT-LINE.
006190     MOVE ');' TO WS-NEXT-REPORT-LINE.
006200     PERFORM 9000-PRINT-REPORT-LINE.
006210*---------------------------------------------------------------*
006220 6910-PRINT-ONE-SCHEMA-LINE.
006230*---------------------------------------------------------------*
006240     IF CLSW-BACKEND (CLSW-INDEX) = 'SQL     '
006250        OR CLSW-BACKEND (CLSW-INDEX) = 'BOTH    '
006260         PERFORM 6920-MAP-COLUMN-TYPE
006270         MOVE CLSW-FIELD-NAME (CLSW-INDEX) TO SDL-FIELD-NAME
006280         MOVE WS-MAPPED-COLTYPE TO SDL-COLTYPE
006290         IF CLSW-UNIQUE-FLAG (CLSW-INDEX) = 'Y'
006300             MOVE ' UNIQUE' TO SDL-UNIQUE-SUFFIX
006310         ELSE
006320             MOVE SPACES TO SDL-UNIQUE-SUFFIX
006330         MOVE SCHEMA-DETAIL-LINE TO WS-NEXT-REPORT-LINE
006340         PERFORM 9000-PRINT-REPORT-LINE.
006350*---------------------------------------------------------------*
006360 6920-MAP-COLUMN-TYPE.
006370*---------------------------------------------------------------*
006380     MOVE 'TEXT' TO WS-MAPPED-COLTYPE.
006390     SET WS-COLTYPE-INDEX TO 1.
006400     SEARCH WS-SQL-TYPE-NAME-ENTRY
006410         AT END
006420             CONTINUE
006430         WHEN WS-SQL-TYPE-NAME-ENTRY (WS-COLTYPE-INDEX) =
006440              CLSW-DOM-TYPE (CLSW-INDEX)
006450             MOVE WS-SQL-COLTYPE-ENTRY (WS-COLTYPE-INDEX)
006460                 TO WS-MAPPED-COLTYPE
006470     END-SEARCH.
006480*---------------------------------------------------------------*
006490 9000-PRINT-REPORT-LINE.
006500*---------------------------------------------------------------*
006510     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
006520         PERFORM 9100-PRINT-HEADING-LINES.
006530     MOVE WS-NEXT-REPORT-LINE TO PRINT-LINE.
006540     PERFORM 9120-WRITE-PRINT-LINE.
006550*---------------------------------------------------------------*
006560 9100-PRINT-HEADING-LINES.
006570*---------------------------------------------------------------*
006580     MOVE PAGE-COUNT TO HL-PAGE-COUNT.
006590     MOVE HL-TITLE-LINE TO PRINT-LINE.
006600     PERFORM 9110-WRITE-TOP-OF-PAGE.
006610     MOVE 2 TO LINE-SPACEING.
006620     MOVE HL-DATE-LINE TO PRINT-LINE.
006630     PERFORM 9120-WRITE-PRINT-LINE.
006640     ADD 1 TO PAGE-COUNT.
006650     MOVE 1 TO LINE-SPACEING.
006660     MOVE 5 TO LINE-COUNT.
006670*---------------------------------------------------------------*
006680 9110-WRITE-TOP-OF-PAGE.
006690*---------------------------------------------------------------*
006700     WRITE PRINT-RECORD
006710         AFTER ADVANCING PAGE.
006720     MOVE SPACE TO PRINT-LINE.
006730*---------------------------------------------------------------*
006740 9120-WRITE-PRINT-LINE.
006750*---------------------------------------------------------------*
006760     WRITE PRINT-RECORD
006770         AFTER ADVANCING LINE-SPACEING.
006780     MOVE SPACE TO PRINT-LINE.
006790     ADD 1 TO LINE-COUNT.
006800     MOVE 1 TO LINE-SPACEING.
006810*---------------------------------------------------------------*
006820 9200-WRITE-SORT-RECORD.
006830*---------------------------------------------------------------*
006840     RELEASE SORT-RECORD.
006850     MOVE SPACE TO SORT-RECORD.
006860*---------------------------------------------------------------*
006870 8200-RETURN-SORT-RECORD.
006880*---------------------------------------------------------------*
006890     RETURN SORT-FILE
006900         AT END MOVE 'Y' TO SORT-EOF-SW.
006910*---------------------------------------------------------------*
006920 9900-CLOSE-FILES.
006930*---------------------------------------------------------------*
006940     CLOSE CLS-FILE.
006950     CLOSE RPT-FILE.
