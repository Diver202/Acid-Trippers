000100*===============================================================*
000200* COPYBOOK:      OBSREC
000300* DESCRIPTION:   FIELD-OBSERVATION INPUT RECORD FOR THE FIELD-
000400*                PLACEMENT RULE ENGINE (RULENGIN/FLDNORM/FLDCLS).
000500*                ONE OBS-RECORD PER (SOURCE RECORD, FIELD) PAIR,
000600*                FIXED LENGTH 80, ASCENDING BY OBS-REC-SEQ.
000700*
000800* MAINTENANCE LOG
000900* DATE      PROGRAMMER   TICKET     DESCRIPTION
001000* --------- ------------ ---------- ------------------------------
001100* 03/14/94  R.HUESMANN   RLE-0001   ORIGINAL LAYOUT FOR PHASE 1
001200*                                   OF THE INGEST RULE ENGINE.
001300* 11/02/95  R.HUESMANN   RLE-0044   ADDED 88-LEVELS FOR THE SEVEN
001400*                                   OBSERVED VALUE TYPES.
001500*===============================================================*
001600 01  OBS-RECORD.
001700     05  OBS-REC-SEQ             PIC 9(06).
001800     05  OBS-FIELD-NAME          PIC X(20).
001900     05  OBS-TYPE-CODE           PIC X(01).
002000         88  OBS-IS-STRING            VALUE 'S'.
002100         88  OBS-IS-INTEGER           VALUE 'I'.
002200         88  OBS-IS-FLOAT             VALUE 'F'.
002300         88  OBS-IS-BOOLEAN           VALUE 'B'.
002400         88  OBS-IS-NULL              VALUE 'N'.
002500         88  OBS-IS-OBJECT            VALUE 'O'.
002600         88  OBS-IS-ARRAY             VALUE 'A'.
002700     05  OBS-VALUE                PIC X(40).
002800     05  FILLER                   PIC X(13).
