000100*===============================================================*
000110* PROGRAM NAME:    FLDTEST
000120* ORIGINAL AUTHOR: T. OKONKWO
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 02/18/97  T.OKONKWO     RLE-0070  ORIGINAL SELF-TEST DRIVER,    RLE-0070
000180*                         WRITTEN ALONGSIDE THE SIMILARITY RULE
000190*                         IN FLDNORM (4000) SO THE SEVEN SEEDED
000200*                         FIELDS AND THEIR KNOWN VARIATIONS COULD
000210*                         BE CHECKED WITHOUT RUNNING A WHOLE FEED
000220*                         THROUGH RULENGIN.
000230* 09/02/99  T.OKONKWO     RLE-0091  Y2K SWEEP -- NO DATE LOGIC IN RLE-0091
000240*                         THIS PROGRAM, NOTHING TO CHANGE. NOTED
000250*                         FOR THE FILE.
000260* 04/11/01  T.OKONKWO     RLE-0103  ADDED CASES 21-24 (STATUS AND RLE-0103
000270*                         COUNTRY VARIATIONS) -- THOSE TWO FIELDS
000280*                         HAD NO COVERAGE IN THE ORIGINAL TABLE.
000290* 08/22/06  M.RANDAZZO    RLE-0122  ADDED CASE 20 -- ACRONYM-RUN  RLE-0122
000300*                         RUN FIX IN FLDNORM 3010 HAD NO CASE IN
000310*                         THIS TABLE TO CATCH IT, SO THE DEFECT
000320*                         RODE ALONG UNDETECTED. "HTTPSCONNECTION"
000330*                         NOW PROVES THE UPPER-RUN-TO-CAPITALIZED
000340*                         -WORD BREAK.
000350* 08/29/06  M.RANDAZZO    RLE-0123  ADDED CASE 21 -- FLDNORM 4000 RLE-0123
000360*                         ONLY CHECKED THE SEVEN SEEDED MASTERS
000370*                         FOR A SIMILARITY MATCH, NOT THE RUN-TIME
000380*                         MAP. "REQUESTIDENT" RUNS RIGHT AFTER CASE
000390*                         18 ("REQUESTID") SO THE MAP ALREADY HOLDS
000400*                         "REQUEST_ID" WHEN IT IS TESTED, PROVING
000410*                         THE NEW 4025 PASS PICKS IT UP.
000420* 09/05/06  M.RANDAZZO    RLE-0126  WS-CASE-SUB (THE CASE-TABLE   RLE-0126
000430*                         DRIVER SUBSCRIPT) AND WS-RESULT-SUB
000440*                         (THE PASS/FAIL LABEL SUBSCRIPT) ARE BOTH
000450*                         STANDALONE WORK FIELDS, NOT PART OF ANY
000460*                         RECORD -- MOVED OUT TO THE 77 LEVEL.
000470*===============================================================*
000480 IDENTIFICATION DIVISION.
000490 PROGRAM-ID.  FLDTEST.
000500 AUTHOR. T. OKONKWO.
000510 INSTALLATION. COBOL DEVELOPMENT CENTER.
000520 DATE-WRITTEN. 02/18/97.
000530 DATE-COMPILED. 02/18/97.
000540 SECURITY. NON-CONFIDENTIAL.
000550*===============================================================*
000560 ENVIRONMENT DIVISION.
000570*---------------------------------------------------------------*
000580 CONFIGURATION SECTION.
000590*---------------------------------------------------------------*
000600 SOURCE-COMPUTER. IBM-3081.
000610*---------------------------------------------------------------*
000620 OBJECT-COMPUTER. IBM-3081.
000630*---------------------------------------------------------------*
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660*===============================================================*
000670 DATA DIVISION.
000680*---------------------------------------------------------------*
000690 WORKING-STORAGE SECTION.
000700*---------------------------------------------------------------*
000710 01  WS-SWITCHES-MISC-FIELDS.
000720     05  WS-PASS-COUNT                PIC 9(04) COMP VALUE 0.
000730     05  WS-FAIL-COUNT                PIC 9(04) COMP VALUE 0.
000740     05  WS-ACTUAL-CANON               PIC X(20) VALUE SPACES.
000750     05  FILLER                       PIC X(01) VALUE SPACE.
000760*---------------------------------------------------------------*
000770*    RLE-0126 -- NEITHER OF THESE IS PART OF A RECORD. ONE IS THE
000780*    CASE-TABLE DRIVER SUBSCRIPT, THE OTHER THE PASS/FAIL LABEL
000790*    SUBSCRIPT -- BOTH STAND ALONE AT THE 77 LEVEL.
000800*---------------------------------------------------------------*
000810 77  WS-CASE-SUB                     PIC S9(04) COMP VALUE 0.
000820 77  WS-RESULT-SUB                   PIC 9(01) COMP VALUE 0.
000830*---------------------------------------------------------------*
000840*    TWO-ENTRY LOOKUP SO THE CASE DISPLAY LINE SAYS "PASS" OR
000850*    "FAIL" WITHOUT A SEPARATE LITERAL IN EACH BRANCH OF 1000 --
000860*    SAME SHORTHAND USED FOR THE BACKEND NAMES OVER IN FLDCLS.
000870*---------------------------------------------------------------*
000880 01  WS-RESULT-LABEL-LIST.
000890     05  FILLER    PIC X(04) VALUE 'PASS'.
000900     05  FILLER    PIC X(04) VALUE 'FAIL'.
000910     05  FILLER    PIC X(01) VALUE SPACE.
000920 01  WS-RESULT-LABEL-TABLE REDEFINES WS-RESULT-LABEL-LIST.
000930     05  WS-RESULT-LABEL-ENTRY PIC X(04) OCCURS 2 TIMES
000940             INDEXED BY WS-RESULT-INDEX.
000950     05  FILLER                       PIC X(01) VALUE SPACE.
000960*---------------------------------------------------------------*
000970*    ONE ROW PER TEST CASE -- A RAW FIELD NAME AS IT MIGHT ARRIVE
000980*    ON A FEED, AND THE CANONICAL NAME FLDNORM IS EXPECTED TO
000990*    RESOLVE IT TO. COVERS ALL SEVEN SEEDED FIELDS (RULE N1), A
001000*    FEW SNAKE-CASE CONVERSIONS (RULE N3) AND A FEW SIMILARITY
001010*    MATCHES (RULE N4) THAT ARE NOT IN THE SEEDED LIST AT ALL.
001020*---------------------------------------------------------------*
001030 01  WS-TEST-CASE-LIST.
001040     05  FILLER.
001050         10  FILLER    PIC X(20) VALUE 'username'.
001060         10  FILLER    PIC X(20) VALUE 'username'.
001070     05  FILLER.
001080         10  FILLER    PIC X(20) VALUE 'userName'.
001090         10  FILLER    PIC X(20) VALUE 'username'.
001100     05  FILLER.
001110         10  FILLER    PIC X(20) VALUE 'UserName'.
001120         10  FILLER    PIC X(20) VALUE 'username'.
001130     05  FILLER.
001140         10  FILLER    PIC X(20) VALUE 'Username'.
001150         10  FILLER    PIC X(20) VALUE 'username'.
001160     05  FILLER.
001170         10  FILLER    PIC X(20) VALUE 'timeStamp'.
001180         10  FILLER    PIC X(20) VALUE 'timestamp'.
001190     05  FILLER.
001200         10  FILLER    PIC X(20) VALUE 'Timestamp'.
001210         10  FILLER    PIC X(20) VALUE 'timestamp'.
001220     05  FILLER.
001230         10  FILLER    PIC X(20) VALUE 'IP'.
001240         10  FILLER    PIC X(20) VALUE 'ip_address'.
001250     05  FILLER.
001260         10  FILLER    PIC X(20) VALUE 'IpAddress'.
001270         10  FILLER    PIC X(20) VALUE 'ip_address'.
001280     05  FILLER.
001290         10  FILLER    PIC X(20) VALUE 'ipAddress'.
001300         10  FILLER    PIC X(20) VALUE 'ip_address'.
001310     05  FILLER.
001320         10  FILLER    PIC X(20) VALUE 'Ip'.
001330         10  FILLER    PIC X(20) VALUE 'ip_address'.
001340     05  FILLER.
001350         10  FILLER    PIC X(20) VALUE 'Email'.
001360         10  FILLER    PIC X(20) VALUE 'email'.
001370     05  FILLER.
001380         10  FILLER    PIC X(20) VALUE 'emailAddress'.
001390         10  FILLER    PIC X(20) VALUE 'email'.
001400     05  FILLER.
001410         10  FILLER    PIC X(20) VALUE 'Age'.
001420         10  FILLER    PIC X(20) VALUE 'age'.
001430     05  FILLER.
001440         10  FILLER    PIC X(20) VALUE 'userAge'.
001450         10  FILLER    PIC X(20) VALUE 'age'.
001460     05  FILLER.
001470         10  FILLER    PIC X(20) VALUE 'Country'.
001480         10  FILLER    PIC X(20) VALUE 'country'.
001490     05  FILLER.
001500         10  FILLER    PIC X(20) VALUE 'Status'.
001510         10  FILLER    PIC X(20) VALUE 'status'.
001520     05  FILLER.
001530         10  FILLER    PIC X(20) VALUE 'userStatus'.
001540         10  FILLER    PIC X(20) VALUE 'status'.
001550*---------------------------------------------------------------*
001560*    A FEW NOT IN THE SEEDED LIST AT ALL -- RULE N4 (SIMILARITY)
001570*    MUST PICK THESE UP OFF THE MASTER CANONICAL LIST ON ITS OWN,
001580*    AND RULE N3 (SNAKE-CASE) MUST FIRE FIRST TO GET THEM INTO A
001590*    SHAPE N4 CAN COMPARE.
001600*---------------------------------------------------------------*
001610     05  FILLER.
001620         10  FILLER    PIC X(20) VALUE 'requestId'.
001630         10  FILLER    PIC X(20) VALUE 'request_id'.
001640     05  FILLER.
001650         10  FILLER    PIC X(20) VALUE 'CountryCode'.
001660         10  FILLER    PIC X(20) VALUE 'country_code'.
001670     05  FILLER.
001680         10  FILLER    PIC X(20) VALUE 'HTTPSConnection'.
001690         10  FILLER    PIC X(20) VALUE 'https_connection'.
001700     05  FILLER.
001710         10  FILLER    PIC X(20) VALUE 'requestIdent'.
001720         10  FILLER    PIC X(20) VALUE 'request_id'.
001730 01  WS-TEST-CASE-TABLE REDEFINES WS-TEST-CASE-LIST.
001740     05  WS-CASE-ENTRY OCCURS 21 TIMES INDEXED BY WS-TC-INDEX.
001750         10  WS-CASE-RAW-NAME      PIC X(20).
001760         10  WS-CASE-EXPECT-CANON  PIC X(20).
001770*---------------------------------------------------------------*
001780*    ONE TAG PER ROW ABOVE, SAME ORDER, NOTING WHICH NORMALIZE
001790*    RULE (N1 SEEDED MAP, N3 SNAKE-CASE, N4 SIMILARITY) THE CASE
001800*    IS REALLY PROVING OUT. ADDED WHEN THE TABLE GOT TOO LONG TO
001810*    TELL AT A GLANCE WHY A GIVEN ROW WAS THERE.
001820*---------------------------------------------------------------*
001830 01  WS-CASE-RULE-LIST.
001840     05  FILLER    PIC X(02) VALUE 'N1'.
001850     05  FILLER    PIC X(02) VALUE 'N1'.
001860     05  FILLER    PIC X(02) VALUE 'N1'.
001870     05  FILLER    PIC X(02) VALUE 'N1'.
001880     05  FILLER    PIC X(02) VALUE 'N1'.
001890     05  FILLER    PIC X(02) VALUE 'N1'.
001900     05  FILLER    PIC X(02) VALUE 'N1'.
001910     05  FILLER    PIC X(02) VALUE 'N1'.
001920     05  FILLER    PIC X(02) VALUE 'N1'.
001930     05  FILLER    PIC X(02) VALUE 'N1'.
001940     05  FILLER    PIC X(02) VALUE 'N1'.
001950     05  FILLER    PIC X(02) VALUE 'N1'.
001960     05  FILLER    PIC X(02) VALUE 'N1'.
001970     05  FILLER    PIC X(02) VALUE 'N1'.
001980     05  FILLER    PIC X(02) VALUE 'N1'.
001990     05  FILLER    PIC X(02) VALUE 'N1'.
002000     05  FILLER    PIC X(02) VALUE 'N1'.
002010     05  FILLER    PIC X(02) VALUE 'N4'.
002020     05  FILLER    PIC X(02) VALUE 'N4'.
002030     05  FILLER    PIC X(02) VALUE 'N3'.
002040     05  FILLER    PIC X(02) VALUE 'N4'.
002050 01  WS-CASE-RULE-TABLE REDEFINES WS-CASE-RULE-LIST.
002060     05  WS-CASE-RULE-TAG PIC X(02) OCCURS 21 TIMES.
002070*===============================================================*
002080 PROCEDURE DIVISION.
002090*---------------------------------------------------------------*
002100 0000-MAIN-PROCESSING.
002110*---------------------------------------------------------------*
002120     DISPLAY 'FLDTEST -- FLDNORM SELF-TEST STARTING'.
002130     PERFORM 1000-RUN-ONE-CASE
002140         VARYING WS-CASE-SUB FROM 1 BY 1
002150         UNTIL WS-CASE-SUB > 21.
002160     PERFORM 2000-PRINT-SUMMARY.
002170     GOBACK.
002180*---------------------------------------------------------------*
002190 1000-RUN-ONE-CASE.
002200*---------------------------------------------------------------*
002210     SET WS-TC-INDEX TO WS-CASE-SUB.
002220     MOVE SPACES TO WS-ACTUAL-CANON.
002230     CALL 'FLDNORM' USING WS-CASE-RAW-NAME (WS-TC-INDEX),
002240         WS-ACTUAL-CANON
002250     END-CALL.
002260     IF WS-ACTUAL-CANON = WS-CASE-EXPECT-CANON (WS-TC-INDEX)
002270         ADD 1 TO WS-PASS-COUNT
002280         SET WS-RESULT-INDEX TO 1
002290     ELSE
002300         ADD 1 TO WS-FAIL-COUNT
002310         SET WS-RESULT-INDEX TO 2.
002320     DISPLAY 'CASE ', WS-CASE-SUB, ' (', WS-CASE-RULE-TAG (WS-CASE-SUB),
002330         ') ', WS-RESULT-LABEL-ENTRY (WS-RESULT-INDEX), ' -- ',
002340         WS-CASE-RAW-NAME (WS-TC-INDEX), ' EXPECTED ',
002350         WS-CASE-EXPECT-CANON (WS-TC-INDEX), ' GOT ',
002360         WS-ACTUAL-CANON.
002370*---------------------------------------------------------------*
002380 2000-PRINT-SUMMARY.
002390*---------------------------------------------------------------*
002400     DISPLAY 'FLDTEST -- CASES PASSED : ', WS-PASS-COUNT.
002410     DISPLAY 'FLDTEST -- CASES FAILED : ', WS-FAIL-COUNT.
002420     IF WS-FAIL-COUNT = 0
002430         DISPLAY 'FLDTEST -- ALL CASES PASSED'
002440     ELSE
002450         DISPLAY 'FLDTEST -- REVIEW FAILED CASES ABOVE'.
