000100*===============================================================*
000200* COPYBOOK:      PRTCTL
000300* DESCRIPTION:   PAGE/LINE CONTROL AREA FOR PRINT-FILE REPORTS.
000400*                SAME SHAPE THE SHOP HAS USED SINCE THE COV19
000500*                REPORTING SUITE; CARRIED HERE FOR THE
000600*                CLASSIFICATION REPORT IN FLDCLS.
000700*
000800* MAINTENANCE LOG
000900* DATE      PROGRAMMER   TICKET     DESCRIPTION
001000* --------- ------------ ---------- ------------------------------
001100* 11/02/95  R.HUESMANN   RLE-0044   ORIGINAL, COPIED FROM THE
001200*                                   COV19 REPORT SUITE.
001300* 12/08/98  T.OKONKWO    RLE-0088   Y2K -- ADDED WS-CENTURY-PREFIX
001400*                                   SO THE HEADING SHOWS A 4-DIGIT
001500*                                   YEAR; ACCEPT FROM DATE STILL
001600*                                   ONLY RETURNS A 2-DIGIT YY.
001700*===============================================================*
001800 01  WS-CURRENT-DATE-DATA.
001900     05  WS-CURRENT-YY            PIC 9(02).
002000     05  WS-CURRENT-MONTH         PIC 9(02).
002100     05  WS-CURRENT-DAY           PIC 9(02).
002200 01  WS-CENTURY-PREFIX           PIC 9(02) VALUE 19.
002300 01  PRINT-CONTROL-AREA.
002400     05  LINE-COUNT               PIC 9(02) COMP VALUE 99.
002500     05  LINES-ON-PAGE            PIC 9(02) COMP VALUE 55.
002600     05  PAGE-COUNT               PIC 9(04) COMP VALUE 1.
002700     05  LINE-SPACEING            PIC 9(01) COMP VALUE 1.
002800     05  FILLER                   PIC X(01).
