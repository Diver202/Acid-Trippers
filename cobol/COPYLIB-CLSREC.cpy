000100*===============================================================*
000200* COPYBOOK:      CLSREC
000300* DESCRIPTION:   CLASSIFICATION OUTPUT RECORD FOR THE FIELD-
000400*                PLACEMENT RULE ENGINE. ONE CLS-RECORD PER
000500*                CANONICAL FIELD, WRITTEN BY FLDCLS. FIXED
000600*                LENGTH 120.
000700*
000800* MAINTENANCE LOG
000900* DATE      PROGRAMMER   TICKET     DESCRIPTION
001000* --------- ------------ ---------- ------------------------------
001100* 03/14/94  R.HUESMANN   RLE-0001   ORIGINAL LAYOUT.
001200* 07/09/96  T.OKONKWO    RLE-0062   ADDED CLS-UNIQUE-FLAG AND
001300*                                   CLS-REASON PER THE CLASSIFIER
001400*                                   REWRITE.
001500*===============================================================*
001600 01  CLS-RECORD.
001700     05  CLS-FIELD-NAME           PIC X(20).
001800     05  CLS-BACKEND              PIC X(08).
001900         88  CLS-BACKEND-SQL          VALUE 'SQL'.
002000         88  CLS-BACKEND-MONGO        VALUE 'MONGODB'.
002100         88  CLS-BACKEND-BOTH         VALUE 'BOTH'.
002200     05  CLS-CONFIDENCE           PIC 9V99.
002300     05  CLS-FREQUENCY            PIC 9V9999.
002400     05  CLS-TYPE-STAB            PIC 9V9999.
002500     05  CLS-CARDINALITY          PIC 9V9999.
002600     05  CLS-DOMINANT-TYPE        PIC X(08).
002700     05  CLS-UNIQUE-FLAG          PIC X(01).
002800         88  CLS-IS-UNIQUE            VALUE 'Y'.
002900     05  CLS-REASON               PIC X(60).
003000     05  FILLER                   PIC X(05).
