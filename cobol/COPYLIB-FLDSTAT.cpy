000100*===============================================================*
000200* COPYBOOK:      FLDSTAT
000300* DESCRIPTION:   IN-MEMORY FIELD-STATISTICS TABLE FOR THE FIELD-
000400*                PLACEMENT RULE ENGINE. ONE FST-ENTRY PER
000500*                CANONICAL FIELD DISCOVERED DURING THE NORMALIZE/
000600*                ANALYZE PASS. BUILT BY RULENGIN, PASSED BY
000700*                REFERENCE INTO FLDCLS THROUGH LINKAGE.
000800*
000900*                FIELD TABLE IS CAPPED AT 250 CANONICAL FIELDS.
001000*                DISTINCT-VALUE TRACKING PER FIELD IS CAPPED AT
001100*                25 VALUES -- WHEN THE CAP IS REACHED FST-CAP-SW
001200*                IS SET AND THE DERIVED CARDINALITY IS FORCED TO
001300*                1.0000 BY THE CALLING PROGRAM (RULE A2).
001400*
001500* MAINTENANCE LOG
001600* DATE      PROGRAMMER   TICKET     DESCRIPTION
001700* --------- ------------ ---------- ------------------------------
001800* 03/21/94  R.HUESMANN   RLE-0002   ORIGINAL TABLE, 100 FIELDS.
001900* 02/18/97  T.OKONKWO    RLE-0070   RAISED FIELD CAP TO 250 AND
002000*                                   ADDED THE DISTINCT-VALUE CAP
002100*                                   SWITCH AFTER THE CARD-2
002200*                                   INCIDENT (UNBOUNDED GROWTH ON
002300*                                   A FREE-TEXT FIELD).
002400* 09/02/99  T.OKONKWO    RLE-0091   ADDED FST-DOM-PATTERN AND THE
002500*                                   FST-PAT-CNT-TAB REDEFINES FOR
002600*                                   THE NEW VALUE-PATTERN RULES.
002700*===============================================================*
002800 01  FIELD-STAT-TABLE.
002900     05  FST-TABLE-SIZE           PIC S9(04) COMP VALUE +0.
003000     05  FST-ENTRY OCCURS 1 TO 250 TIMES
003100             DEPENDING ON FST-TABLE-SIZE
003200             INDEXED BY FST-INDEX.
003300         10  FST-CANON-NAME       PIC X(20).
003400         10  FST-OCCUR-COUNT      PIC 9(06).
003500         10  FST-TYPE-COUNTS.
003600             15  FST-CNT-STRING   PIC 9(06).
003700             15  FST-CNT-INTEGER  PIC 9(06).
003800             15  FST-CNT-FLOAT    PIC 9(06).
003900             15  FST-CNT-BOOLEAN  PIC 9(06).
004000             15  FST-CNT-NULL     PIC 9(06).
004100             15  FST-CNT-OBJECT   PIC 9(06).
004200             15  FST-CNT-ARRAY    PIC 9(06).
004300         10  FST-TYPE-CNT-TAB REDEFINES FST-TYPE-COUNTS.
004400             15  FST-TYPE-CNT     PIC 9(06) OCCURS 7 TIMES.
004500         10  FST-DISTINCT-COUNT   PIC 9(05).
004600         10  FST-DISTINCT-CAP-SW  PIC X(01).
004700             88  FST-CAP-REACHED      VALUE 'Y'.
004800         10  FST-DISTINCT-VALUES  PIC X(40) OCCURS 25 TIMES
004900                 INDEXED BY FST-DV-INDEX.
005000         10  FST-NESTED-FLAG      PIC X(01).
005100             88  FST-IS-NESTED        VALUE 'Y'.
005200         10  FST-ARRAY-FLAG       PIC X(01).
005300             88  FST-IS-ARRAY         VALUE 'Y'.
005400         10  FST-PATTERN-COUNTS.
005500             15  FST-PAT-IP       PIC 9(06).
005600             15  FST-PAT-EMAIL    PIC 9(06).
005700             15  FST-PAT-URL      PIC 9(06).
005800             15  FST-PAT-UUID     PIC 9(06).
005900             15  FST-PAT-ISO-TS   PIC 9(06).
006000         10  FST-PAT-CNT-TAB REDEFINES FST-PATTERN-COUNTS.
006100             15  FST-PAT-CNT      PIC 9(06) OCCURS 5 TIMES.
006200         10  FST-DERIVED-METRICS.
006300             15  FST-FREQUENCY    PIC 9V9999.
006400             15  FST-TYPE-STAB    PIC 9V9999.
006500             15  FST-CARDINALITY  PIC 9V9999.
006600             15  FST-DOM-TYPE     PIC X(08).
006700             15  FST-DOM-PATTERN  PIC X(13).
006800         10  FILLER               PIC X(03).
