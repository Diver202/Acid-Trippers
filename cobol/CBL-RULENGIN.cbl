000100*===============================================================*
000110* PROGRAM NAME:    RULENGIN
000120* ORIGINAL AUTHOR: R. HUESMANN
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/14/94  R.HUESMANN    RLE-0001  ORIGINAL NORMALIZE/ANALYZE    RLE-0001
000180*                         PASS FOR THE FIELD-PLACEMENT RULE
000190*                         ENGINE. READS OBS-FILE, CALLS FLDNORM
000200*                         PER OBSERVATION, BUILDS FIELD-STAT-
000210*                         TABLE.
000220* 11/02/95  R.HUESMANN    RLE-0044  ADDED THE SEVEN OBS-TYPE      RLE-0044
000230*                         88-LEVELS AND THE TYPE-COUNT BUMP IN
000240*                         2200.
000250* 02/18/97  T.OKONKWO     RLE-0070  RAISED FIELD AND DISTINCT-    RLE-0070
000260*                         VALUE CAPS AFTER THE CARD-2 INCIDENT.
000270*                         SEE FLDSTAT MAINTENANCE LOG.
000280* 09/02/99  T.OKONKWO     RLE-0091  ADDED THE FIVE VALUE-PATTERN  RLE-0091
000290*                         TESTS (2400 THRU 2460) AND THE
000300*                         DOMINANT-PATTERN METRIC.
000310* 04/11/01  T.OKONKWO     RLE-0103  Y2K FOLLOW-UP -- SWITCHED THE RLE-0103
000320*                         RUN-DATE DISPLAY LINE TO GO THROUGH
000330*                         WS-CENTURY-PREFIX (SEE PRTCTL) INSTEAD
000340*                         OF CONCATENATING THE RAW 2-DIGIT YY.
000350* 08/22/06  M.RANDAZZO    RLE-0121  AUDIT FINDING -- 2411 WAS    RLE-0121
000360*                         REJECTING OCTETS OVER 255, BUT RULE A3-1
000370*                         IS A SHAPE TEST (DIGITS AND DOT COUNT),
000380*                         NOT A RANGE CHECK. DROPPED THE RANGE
000390*                         REJECTION AND THE NOW-DEAD DIGIT-VALUE
000400*                         LOOKUP TABLE IT RELIED ON. SAME AUDIT
000410*                         FOUND 2450 DEMANDING AN EXACT 19-CHAR
000420*                         VALUE AND ONLY A "T" AT POSITION 11 --
000430*                         RULE A3-5 WANTS A 19-CHAR PREFIX MATCH
000440*                         AND ALLOWS A SPACE THERE TOO. FIXED BOTH.
000450* 08/29/06  M.RANDAZZO    RLE-0124  AUDIT FINDING -- 2420 ONLY    RLE-0124
000460*                         TALLIED "@" AND "." AND NEVER CHECKED
000470*                         A SINGLE CHARACTER AGAINST RULE A3-2'S
000480*                         ALLOWED SETS, SO A SPACE OR A ONE-LETTER
000490*                         TLD WOULD STILL CLASSIFY AS EMAIL. REBUILT
000500*                         2421-2423 TO WALK THE LOCAL PART CHARACTER
000510*                         BY CHARACTER, AND ADDED 2425-2428 TO DO THE
000520*                         SAME FOR THE DOMAIN, PLUS THE TWO-LETTER
000530*                         TLD CHECK AFTER THE LAST DOT.
000540* 09/05/06  M.RANDAZZO    RLE-0125  AUDIT FINDING -- 2411 MOVED   RLE-0125
000550*                         THE FULL X(40) UNSTRING TARGET INTO
000560*                         WS-OCTET-TEXT, ONLY X(03), BEFORE 2412
000570*                         EVER LOOKED AT IT -- A 4-OR-MORE-DIGIT
000580*                         OCTET LIKE "1234" GOT SILENTLY CHOPPED TO
000590*                         "123" AND PASSED THE SHAPE TEST. 2411 NOW
000600*                         MEASURES THE REAL LENGTH OF THE UNSTRING
000610*                         TARGET FIRST (2412, SAME IDEA AS 2405) AND
000620*                         REJECTS ANYTHING OVER 3 CHARACTERS BEFORE
000630*                         THE DIGIT SCAN (RENUMBERED 2414) EVER RUNS.
000640* 09/05/06  M.RANDAZZO    RLE-0126  WENT THROUGH THE WHOLE SYSTEM RLE-0126
000650*                         AND PULLED THE STANDALONE SCAN SUBSCRIPT
000660*                         AND ONE-CHARACTER SCRATCH BYTE OUT OF
000670*                         WS-PATTERN-WORK-AREA TO STAND ON THEIR
000680*                         OWN AT THE 77 LEVEL -- THEY ARE NOT PART
000690*                         OF ANY RECORD AND NEVER WERE. SAME CHANGE
000700*                         MADE TO THE LINKAGE PARAMETERS IN FLDNORM
000710*                         AND FLDCLS.
000720*===============================================================*
000730 IDENTIFICATION DIVISION.
000740 PROGRAM-ID.  RULENGIN.
000750 AUTHOR. R. HUESMANN.
000760 INSTALLATION. COBOL DEVELOPMENT CENTER.
000770 DATE-WRITTEN. 03/14/94.
000780 DATE-COMPILED. 03/14/94.
000790 SECURITY. NON-CONFIDENTIAL.
000800*===============================================================*
000810 ENVIRONMENT DIVISION.
000820*---------------------------------------------------------------*
000830 CONFIGURATION SECTION.
000840*---------------------------------------------------------------*
000850 SOURCE-COMPUTER. IBM-3081.
000860*---------------------------------------------------------------*
000870 OBJECT-COMPUTER. IBM-3081.
000880*---------------------------------------------------------------*
000890 SPECIAL-NAMES.
000900     C01 IS TOP-OF-FORM.
000910*---------------------------------------------------------------*
000920 INPUT-OUTPUT SECTION.
000930*---------------------------------------------------------------*
000940 FILE-CONTROL.
000950     SELECT OBS-FILE ASSIGN TO OBSIN
000960       ORGANIZATION IS SEQUENTIAL
000970       FILE STATUS OBS-FILE-STATUS.
000980*===============================================================*
000990 DATA DIVISION.
001000 FILE SECTION.
001010*---------------------------------------------------------------*
001020 FD  OBS-FILE.
001030*     RECORDING MODE IS F
001040*     LABEL RECORDS ARE STANDARD
001050*     RECORD CONTAINS 80 CHARACTERS
001060*     BLOCK CONTAINS 0 RECORDS.
001070 COPY OBSREC.
001080*---------------------------------------------------------------*
001090 WORKING-STORAGE SECTION.
001100*---------------------------------------------------------------*
001110 01  WS-SWITCHES-MISC-FIELDS.
001120     05  OBS-FILE-STATUS             PIC X(02).
001130         88  OBS-FILE-OK                       VALUE '00'.
001140         88  OBS-FILE-EOF                      VALUE '10'.
001150     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
001160         88  END-OF-FILE                       VALUE 'Y'.
001170     05  WS-FIRST-OBS-SW             PIC X(01) VALUE 'Y'.
001180         88  WS-FIRST-OBS                      VALUE 'Y'.
001190     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
001200         88  WS-VALUE-FOUND                     VALUE 'Y'.
001210     05  WS-RECORD-TOTAL             PIC 9(06) COMP VALUE 0.
001220     05  WS-PREV-REC-SEQ             PIC 9(06) VALUE 0.
001230     05  WS-CANON-NAME               PIC X(20) VALUE SPACES.
001240     05  WS-TYPE-INDEX               PIC S9(02) COMP VALUE 0.
001250     05  WS-DOM-TYPE-COUNT           PIC 9(06) VALUE 0.
001260     05  FILLER                      PIC X(02) VALUE SPACES.
001270*---------------------------------------------------------------*
001280*    TYPE-CODE/SUBSCRIPT LOOKUP -- LETTER POSITION IN THE
001290*    LITERAL BELOW IS THE SUBSCRIPT INTO THE FST-TYPE-CNT
001300*    COUNTER TABLE (COPY FLDSTAT). POSITIONS MUST STAY IN
001310*    STEP WITH THE 88-LEVELS ON OBS-TYPE-CODE.
001320*---------------------------------------------------------------*
001330 01  WS-TYPE-CODE-LITERAL            PIC X(07) VALUE 'SIFBNOA'.
001340 01  WS-TYPE-CODE-TABLE REDEFINES WS-TYPE-CODE-LITERAL.
001350     05  WS-TYPE-CODE-ENTRY          PIC X(01) OCCURS 7 TIMES
001360             INDEXED BY WS-TC-INDEX.
001370*---------------------------------------------------------------*
001380*    DOMINANT-TYPE NAME LOOKUP -- SAME SUBSCRIPT ORDER AS
001390*    THE TABLE ABOVE, SPELLED OUT FOR CLS-DOMINANT-TYPE.
001400*---------------------------------------------------------------*
001410 01  WS-TYPE-NAME-LIST.
001420     05  FILLER                      PIC X(08) VALUE 'STRING  '.
001430     05  FILLER                      PIC X(08) VALUE 'INTEGER '.
001440     05  FILLER                      PIC X(08) VALUE 'FLOAT   '.
001450     05  FILLER                      PIC X(08) VALUE 'BOOLEAN '.
001460     05  FILLER                      PIC X(08) VALUE 'NULL    '.
001470     05  FILLER                      PIC X(08) VALUE 'OBJECT  '.
001480     05  FILLER                      PIC X(08) VALUE 'ARRAY   '.
001490 01  WS-TYPE-NAME-TABLE REDEFINES WS-TYPE-NAME-LIST.
001500     05  WS-TYPE-NAME-ENTRY          PIC X(08) OCCURS 7 TIMES.
001510*---------------------------------------------------------------*
001520*    DOMINANT-PATTERN NAME LOOKUP, SAME ORDER AS THE FIXED
001530*    TEST ORDER IN RULE A3 -- IP, EMAIL, URL, UUID, ISO-TS.
001540*---------------------------------------------------------------*
001550 01  WS-PATTERN-NAME-LIST.
001560     05  FILLER                      PIC X(13) VALUE
001570             'IP_ADDRESS   '.
001580     05  FILLER                      PIC X(13) VALUE
001590             'EMAIL        '.
001600     05  FILLER                      PIC X(13) VALUE
001610             'URL          '.
001620     05  FILLER                      PIC X(13) VALUE
001630             'UUID         '.
001640     05  FILLER                      PIC X(13) VALUE
001650             'ISO_TIMESTAMP'.
001660 01  WS-PATTERN-NAME-TABLE REDEFINES WS-PATTERN-NAME-LIST.
001670     05  WS-PATTERN-NAME-ENTRY       PIC X(13) OCCURS 5 TIMES.
001680*---------------------------------------------------------------*
001690*    WORK AREA FOR THE FIVE VALUE-PATTERN TESTS (2400-2460).
001700*    WS-PATTERN-SW IS CLEARED PER OBSERVATION AND SET TO THE
001710*    ONE-CHARACTER TAG OF WHICHEVER PATTERN MATCHES FIRST --
001720*    THE GUARD-IFS ON EACH TEST PARAGRAPH ENFORCE RULE A3'S
001730*    "FIRST MATCH WINS, FIXED ORDER" REQUIREMENT.
001740*---------------------------------------------------------------*
001750 01  WS-PATTERN-WORK-AREA.
001760     05  WS-PATTERN-SW               PIC X(01) VALUE SPACE.
001770         88  WS-PATTERN-IS-IP                  VALUE 'I'.
001780         88  WS-PATTERN-IS-EMAIL                VALUE 'E'.
001790         88  WS-PATTERN-IS-URL                  VALUE 'R'.
001800         88  WS-PATTERN-IS-UUID                  VALUE 'G'.
001810         88  WS-PATTERN-IS-ISO-TS                VALUE 'T'.
001820     05  WS-VALUE-LEN                PIC S9(02) COMP VALUE 0.
001830     05  WS-DOT-COUNT                PIC S9(02) COMP VALUE 0.
001840     05  WS-AT-COUNT                 PIC S9(02) COMP VALUE 0.
001850     05  WS-DASH-COUNT               PIC S9(02) COMP VALUE 0.
001860     05  WS-COLON-COUNT              PIC S9(02) COMP VALUE 0.
001870     05  WS-OCTET-TEXT               PIC X(03) VALUE SPACES.
001880     05  WS-AT-POSITION               PIC S9(02) COMP VALUE 0.
001890     05  WS-UNSTRING-TALLY           PIC S9(02) COMP VALUE 0.
001900     05  WS-LAST-DOT-POS             PIC S9(02) COMP VALUE 0.
001910     05  WS-OCTET-LEN                PIC S9(02) COMP VALUE 0.
001920     05  WS-OCTET-1                  PIC X(40) VALUE SPACES.
001930     05  WS-OCTET-2                  PIC X(40) VALUE SPACES.
001940     05  WS-OCTET-3                  PIC X(40) VALUE SPACES.
001950     05  WS-OCTET-4                  PIC X(40) VALUE SPACES.
001960     05  WS-OCTET-5                  PIC X(40) VALUE SPACES.
001970     05  WS-OCTET-FULL               PIC X(40) VALUE SPACES.
001980     05  FILLER                      PIC X(02) VALUE SPACES.
001990*---------------------------------------------------------------*
002000*    RLE-0126 -- THESE TWO ARE NOT PART OF ANY RECORD. THE SCAN
002010*    SUBSCRIPT IS PASSED TO A VARYING CLAUSE OR USED AS A
002020*    REFERENCE-MODIFICATION INDEX ALL OVER 2400-2460; THE ONE-
002030*    CHARACTER FIELD IS A SCRATCH BYTE FOR WHATEVER CHARACTER
002040*    THE SCAN IS LOOKING AT THIS TIME. BOTH STAND ALONE AT THE
002050*    77 LEVEL RATHER THAN RIDE INSIDE WS-PATTERN-WORK-AREA.
002060*---------------------------------------------------------------*
002070 77  WS-SCAN-PTR                     PIC S9(02) COMP VALUE 0.
002080 77  WS-ONE-CHAR                     PIC X(01) VALUE SPACE.
002090*---------------------------------------------------------------*
002100 COPY FLDSTAT.
002110*---------------------------------------------------------------*
002120 LINKAGE SECTION.
002130*---------------------------------------------------------------*
002140* NONE -- RULENGIN IS THE TOP-LEVEL DRIVER, NOT A CALLED
002150* SUBPROGRAM.
002160*===============================================================*
002170 PROCEDURE DIVISION.
002180*---------------------------------------------------------------*
002190 0000-MAIN-PARAGRAPH.
002200*---------------------------------------------------------------*
002210     PERFORM 1000-OPEN-FILES.
002220     PERFORM 2000-PROCESS-OBSERVATION
002230         UNTIL END-OF-FILE.
002240     PERFORM 5000-COMPUTE-DERIVED-METRICS.
002250     CALL 'FLDCLS' USING FIELD-STAT-TABLE, WS-RECORD-TOTAL
002260     END-CALL.
002270     CLOSE OBS-FILE.
002280     DISPLAY 'RULENGIN -- OBSERVATIONS READ : ', WS-RECORD-TOTAL.
002290     DISPLAY 'RULENGIN -- FIELDS DISCOVERED  : ', FST-TABLE-SIZE.
002300     GOBACK.
002310*---------------------------------------------------------------*
002320 1000-OPEN-FILES.
002330*---------------------------------------------------------------*
002340     OPEN INPUT OBS-FILE.
002350     IF NOT OBS-FILE-OK
002360         DISPLAY 'RULENGIN -- OBS-FILE OPEN STATUS : ',
002370             OBS-FILE-STATUS
002380         SET END-OF-FILE TO TRUE
002390     ELSE
002400         PERFORM 1100-READ-NEXT-OBSERVATION.
002410*---------------------------------------------------------------*
002420 1100-READ-NEXT-OBSERVATION.
002430*---------------------------------------------------------------*
002440     READ OBS-FILE
002450         AT END
002460             SET END-OF-FILE TO TRUE
002470         NOT AT END
002480             CONTINUE
002490     END-READ.
002500*---------------------------------------------------------------*
002510 2000-PROCESS-OBSERVATION.
002520*---------------------------------------------------------------*
002530     IF WS-FIRST-OBS OR OBS-REC-SEQ NOT = WS-PREV-REC-SEQ
002540         ADD 1 TO WS-RECORD-TOTAL
002550         MOVE 'N' TO WS-FIRST-OBS-SW
002560         MOVE OBS-REC-SEQ TO WS-PREV-REC-SEQ.
002570     CALL 'FLDNORM' USING OBS-FIELD-NAME, WS-CANON-NAME
002580     END-CALL.
002590     PERFORM 2100-FIND-OR-ADD-FIELD.
002600     PERFORM 2200-ACCUMULATE-COUNTS.
002610     IF NOT OBS-IS-OBJECT AND NOT OBS-IS-ARRAY
002620         PERFORM 2300-TRACK-DISTINCT-VALUE.
002630     IF OBS-IS-STRING
002640         PERFORM 2400-TEST-VALUE-PATTERNS.
002650     PERFORM 1100-READ-NEXT-OBSERVATION.
002660*---------------------------------------------------------------*
002670 2100-FIND-OR-ADD-FIELD.
002680*---------------------------------------------------------------*
002690     SET FST-INDEX TO 1.
002700     SEARCH FST-ENTRY
002710         AT END
002720             PERFORM 2110-ADD-NEW-FIELD-ENTRY
002730         WHEN FST-CANON-NAME (FST-INDEX) = WS-CANON-NAME
002740             CONTINUE
002750     END-SEARCH.
002760*---------------------------------------------------------------*
002770 2110-ADD-NEW-FIELD-ENTRY.
002780*---------------------------------------------------------------*
002790     ADD 1 TO FST-TABLE-SIZE.
002800     SET FST-INDEX TO FST-TABLE-SIZE.
002810     INITIALIZE FST-ENTRY (FST-INDEX).
002820     MOVE WS-CANON-NAME TO FST-CANON-NAME (FST-INDEX).
002830*---------------------------------------------------------------*
002840 2200-ACCUMULATE-COUNTS.
002850*---------------------------------------------------------------*
002860     ADD 1 TO FST-OCCUR-COUNT (FST-INDEX).
002870     SET WS-TC-INDEX TO 1.
002880     SEARCH WS-TYPE-CODE-ENTRY
002890         AT END
002900             DISPLAY 'RULENGIN -- BAD TYPE CODE : ', OBS-TYPE-CODE
002910         WHEN WS-TYPE-CODE-ENTRY (WS-TC-INDEX) = OBS-TYPE-CODE
002920             SET WS-TYPE-INDEX TO WS-TC-INDEX
002930             ADD 1 TO FST-TYPE-CNT (FST-INDEX, WS-TYPE-INDEX)
002940     END-SEARCH.
002950     IF OBS-IS-OBJECT
002960         SET FST-IS-NESTED (FST-INDEX) TO TRUE.
002970     IF OBS-IS-ARRAY
002980         SET FST-IS-ARRAY (FST-INDEX) TO TRUE.
002990*---------------------------------------------------------------*
003000 2300-TRACK-DISTINCT-VALUE.
003010*---------------------------------------------------------------*
003020     IF NOT FST-CAP-REACHED (FST-INDEX)
003030         MOVE 'N' TO WS-FOUND-SW
003040         PERFORM 2310-CHECK-DISTINCT-VALUE
003050             VARYING FST-DV-INDEX FROM 1 BY 1
003060             UNTIL FST-DV-INDEX > FST-DISTINCT-COUNT (FST-INDEX)
003070                OR WS-VALUE-FOUND
003080         IF NOT WS-VALUE-FOUND
003090             PERFORM 2320-ADD-DISTINCT-VALUE.
003100*---------------------------------------------------------------*
003110 2310-CHECK-DISTINCT-VALUE.
003120*---------------------------------------------------------------*
003130     IF FST-DISTINCT-VALUES (FST-INDEX, FST-DV-INDEX) = OBS-VALUE
003140         MOVE 'Y' TO WS-FOUND-SW.
003150*---------------------------------------------------------------*
003160 2320-ADD-DISTINCT-VALUE.
003170*---------------------------------------------------------------*
003180     IF FST-DISTINCT-COUNT (FST-INDEX) < 25
003190         ADD 1 TO FST-DISTINCT-COUNT (FST-INDEX)
003200         SET FST-DV-INDEX TO FST-DISTINCT-COUNT (FST-INDEX)
003210         MOVE OBS-VALUE
003220             TO FST-DISTINCT-VALUES (FST-INDEX, FST-DV-INDEX)
003230     ELSE
003240         SET FST-CAP-REACHED (FST-INDEX) TO TRUE.
003250*---------------------------------------------------------------*
003260 2400-TEST-VALUE-PATTERNS.
003270*---------------------------------------------------------------*
003280*    RULE A3 -- TEST IN THIS EXACT ORDER. FIRST MATCH WINS.
003290*    WS-PATTERN-SW STAYS SPACE UNTIL SOMETHING MATCHES, AND
003300*    EACH TEST PARAGRAPH REFUSES TO RUN ONCE IT IS SET.
003310*---------------------------------------------------------------*
003320     MOVE SPACE TO WS-PATTERN-SW.
003330     PERFORM 2405-MEASURE-VALUE-LENGTH.
003340     PERFORM 2410-TEST-IP-ADDRESS.
003350     IF WS-PATTERN-SW = SPACE
003360         PERFORM 2420-TEST-EMAIL.
003370     IF WS-PATTERN-SW = SPACE
003380         PERFORM 2430-TEST-URL.
003390     IF WS-PATTERN-SW = SPACE
003400         PERFORM 2440-TEST-UUID.
003410     IF WS-PATTERN-SW = SPACE
003420         PERFORM 2450-TEST-ISO-TIMESTAMP.
003430     PERFORM 2460-BUMP-PATTERN-COUNTER.
003440*---------------------------------------------------------------*
003450 2405-MEASURE-VALUE-LENGTH.
003460*---------------------------------------------------------------*
003470     MOVE 40 TO WS-VALUE-LEN.
003480     PERFORM 2406-TRIM-TRAILING-SPACE
003490         UNTIL WS-VALUE-LEN = 0
003500            OR OBS-VALUE (WS-VALUE-LEN:1) NOT = SPACE.
003510*---------------------------------------------------------------*
003520 2406-TRIM-TRAILING-SPACE.
003530*---------------------------------------------------------------*
003540     SUBTRACT 1 FROM WS-VALUE-LEN.
003550*---------------------------------------------------------------*
003560 2410-TEST-IP-ADDRESS.
003570*---------------------------------------------------------------*
003580*    FOUR NUMERIC OCTETS, 1-3 DIGITS EACH, SEPARATED BY DOTS,
003590*    NOTHING ELSE IN THE VALUE. RULE A3-1 IS A SHAPE TEST ONLY --
003600*    NO RANGE CHECK ON THE OCTET'S VALUE. SEE RLE-0121 BELOW.
003610*---------------------------------------------------------------*
003620     MOVE SPACES TO WS-OCTET-1 WS-OCTET-2 WS-OCTET-3 WS-OCTET-4.
003630     MOVE 0 TO WS-UNSTRING-TALLY WS-DOT-COUNT.
003640     INSPECT OBS-VALUE (1:WS-VALUE-LEN)
003650         TALLYING WS-DOT-COUNT FOR ALL '.'.
003660     UNSTRING OBS-VALUE (1:WS-VALUE-LEN) DELIMITED BY '.'
003670         INTO WS-OCTET-1, WS-OCTET-2, WS-OCTET-3, WS-OCTET-4
003680         TALLYING IN WS-UNSTRING-TALLY.
003690     IF WS-UNSTRING-TALLY = 4 AND WS-DOT-COUNT = 3
003700         MOVE 'Y' TO WS-FOUND-SW
003710         PERFORM 2411-VALIDATE-ONE-OCTET
003720             VARYING WS-TYPE-INDEX FROM 1 BY 1
003730             UNTIL WS-TYPE-INDEX > 4
003740                OR NOT WS-VALUE-FOUND
003750         IF WS-VALUE-FOUND
003760             SET WS-PATTERN-IS-IP TO TRUE.
003770*---------------------------------------------------------------*
003780 2411-VALIDATE-ONE-OCTET.
003790*---------------------------------------------------------------*
003800*    RLE-0125 -- 2412 USED TO MOVE THE UNSTRING TARGET (X(40))
003810*    STRAIGHT INTO WS-OCTET-TEXT (X(03)) AND SCAN ONLY ITS FIRST
003820*    3 POSITIONS, SO A 4-OR-MORE-DIGIT OCTET WAS SILENTLY CHOPPED
003830*    DOWN TO 3 DIGITS AND PASSED. MOVE INTO THE FULL-WIDTH FIELD
003840*    FIRST AND MEASURE ITS REAL LENGTH BEFORE GOING NEAR
003850*    WS-OCTET-TEXT AT ALL.
003860*---------------------------------------------------------------*
003870     EVALUATE WS-TYPE-INDEX
003880         WHEN 1 MOVE WS-OCTET-1 TO WS-OCTET-FULL
003890         WHEN 2 MOVE WS-OCTET-2 TO WS-OCTET-FULL
003900         WHEN 3 MOVE WS-OCTET-3 TO WS-OCTET-FULL
003910         WHEN 4 MOVE WS-OCTET-4 TO WS-OCTET-FULL
003920     END-EVALUATE.
003930     MOVE 'N' TO WS-FOUND-SW.
003940     PERFORM 2412-MEASURE-OCTET-LENGTH.
003950     IF WS-OCTET-LEN > 0 AND WS-OCTET-LEN <= 3
003960         MOVE WS-OCTET-FULL (1:WS-OCTET-LEN) TO WS-OCTET-TEXT
003970         IF WS-OCTET-TEXT (1:1) >= '0' AND WS-OCTET-TEXT (1:1) <= '9'
003980             MOVE 'Y' TO WS-FOUND-SW
003990             PERFORM 2414-SCAN-OCTET-DIGITS
004000                 VARYING WS-SCAN-PTR FROM 1 BY 1
004010                 UNTIL WS-SCAN-PTR > WS-OCTET-LEN
004020                    OR NOT WS-VALUE-FOUND.
004030*---------------------------------------------------------------*
004040 2412-MEASURE-OCTET-LENGTH.
004050*---------------------------------------------------------------*
004060*    RLE-0125 -- SAME IDEA AS 2405-MEASURE-VALUE-LENGTH, BUT
004070*    AGAINST THE CURRENT OCTET INSTEAD OF THE WHOLE OBSERVATION.
004080*---------------------------------------------------------------*
004090     MOVE 40 TO WS-OCTET-LEN.
004100     PERFORM 2413-TRIM-OCTET-TRAILING-SPACE
004110         UNTIL WS-OCTET-LEN = 0
004120            OR WS-OCTET-FULL (WS-OCTET-LEN:1) NOT = SPACE.
004130*---------------------------------------------------------------*
004140 2413-TRIM-OCTET-TRAILING-SPACE.
004150*---------------------------------------------------------------*
004160     SUBTRACT 1 FROM WS-OCTET-LEN.
004170*---------------------------------------------------------------*
004180 2414-SCAN-OCTET-DIGITS.
004190*---------------------------------------------------------------*
004200*    RLE-0121 -- THIS USED TO ACCUMULATE WS-OCTET-VALUE AND
004210*    2411 REJECTED ANYTHING OVER 255. RULE A3-1 IS A DIGIT/DOT
004220*    SHAPE TEST, NOT A RANGE CHECK -- DROPPED THE ACCUMULATOR
004230*    AND THE REJECTION. ALL THIS PARAGRAPH DOES NOW IS CONFIRM
004240*    EVERY NON-SPACE CHARACTER IN THE OCTET TEXT IS A DIGIT.
004250*    RLE-0125 -- BOUNDED BY WS-OCTET-LEN NOW, NOT A FLAT 3, SINCE
004260*    2411 ALREADY REJECTED ANYTHING OVER 3 CHARACTERS LONG.
004270*---------------------------------------------------------------*
004280     MOVE WS-OCTET-TEXT (WS-SCAN-PTR:1) TO WS-ONE-CHAR.
004290     IF WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9'
004300         CONTINUE
004310     ELSE
004320         MOVE 'N' TO WS-FOUND-SW.
004330*---------------------------------------------------------------*
004340 2420-TEST-EMAIL.
004350*---------------------------------------------------------------*
004360*    EXACTLY ONE "@", NOTHING BUT LOCAL-PART CHARACTERS BEFORE
004370*    IT, A DOMAIN AFTER IT ENDING IN A DOT AND TWO OR MORE
004380*    LETTERS. RLE-0124 -- SEE 2422/2425 BELOW FOR THE CHARACTER
004390*    CLASSES. NO SPACES ANYWHERE IN THE VALUE (RULE A3-2).
004400*---------------------------------------------------------------*
004410     MOVE 0 TO WS-AT-COUNT.
004420     PERFORM 2421-SCAN-FOR-AT-SIGN
004430         VARYING WS-SCAN-PTR FROM 1 BY 1
004440         UNTIL WS-SCAN-PTR > WS-VALUE-LEN.
004450     MOVE 'N' TO WS-FOUND-SW.
004460     IF WS-AT-COUNT = 1 AND WS-AT-POSITION > 1
004470        AND WS-AT-POSITION < WS-VALUE-LEN
004480         PERFORM 2422-VALIDATE-LOCAL-PART
004490         IF WS-VALUE-FOUND
004500             PERFORM 2425-VALIDATE-DOMAIN-PART.
004510     IF WS-VALUE-FOUND
004520         SET WS-PATTERN-IS-EMAIL TO TRUE.
004530*---------------------------------------------------------------*
004540 2421-SCAN-FOR-AT-SIGN.
004550*---------------------------------------------------------------*
004560     MOVE OBS-VALUE (WS-SCAN-PTR:1) TO WS-ONE-CHAR.
004570     IF WS-ONE-CHAR = '@'
004580         ADD 1 TO WS-AT-COUNT
004590         MOVE WS-SCAN-PTR TO WS-AT-POSITION.
004600*---------------------------------------------------------------*
004610 2422-VALIDATE-LOCAL-PART.
004620*---------------------------------------------------------------*
004630*    CHARACTERS 1 THROUGH THE ONE BEFORE THE "@" MUST ALL BE
004640*    LETTERS, DIGITS, OR ONE OF "." "_" "%" "+" "-". ANYTHING
004650*    ELSE -- INCLUDING A SPACE -- FAILS THE WHOLE TEST.
004660*---------------------------------------------------------------*
004670     MOVE 'Y' TO WS-FOUND-SW.
004680     PERFORM 2423-CHECK-LOCAL-CHAR
004690         VARYING WS-SCAN-PTR FROM 1 BY 1
004700         UNTIL WS-SCAN-PTR > WS-AT-POSITION - 1
004710            OR NOT WS-VALUE-FOUND.
004720*---------------------------------------------------------------*
004730 2423-CHECK-LOCAL-CHAR.
004740*---------------------------------------------------------------*
004750     MOVE OBS-VALUE (WS-SCAN-PTR:1) TO WS-ONE-CHAR.
004760     IF (WS-ONE-CHAR >= 'A' AND WS-ONE-CHAR <= 'Z')
004770        OR (WS-ONE-CHAR >= 'a' AND WS-ONE-CHAR <= 'z')
004780        OR (WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9')
004790        OR WS-ONE-CHAR = '.' OR WS-ONE-CHAR = '_'
004800        OR WS-ONE-CHAR = '%' OR WS-ONE-CHAR = '+'
004810        OR WS-ONE-CHAR = '-'
004820         CONTINUE
004830     ELSE
004840         MOVE 'N' TO WS-FOUND-SW.
004850*---------------------------------------------------------------*
004860 2425-VALIDATE-DOMAIN-PART.
004870*---------------------------------------------------------------*
004880*    RLE-0124 -- THE DOMAIN RUNS FROM JUST AFTER THE "@" TO THE
004890*    END OF THE VALUE. IT MUST CONTAIN A DOT WITH A NON-EMPTY
004900*    PREFIX (LETTERS, DIGITS, "." OR "-") AND AT LEAST TWO
004910*    LETTERS AFTER THE LAST DOT -- THE TLD. SINCE THE TLD MAY
004920*    NOT CONTAIN A DOT, THE LAST DOT IN THE VALUE IS THE ONLY
004930*    ONE THAT CAN POSSIBLY SPLIT THE DOMAIN FROM THE TLD.
004940*---------------------------------------------------------------*
004950     MOVE 'N' TO WS-FOUND-SW.
004960     MOVE 0 TO WS-LAST-DOT-POS.
004970     PERFORM 2426-SCAN-FOR-LAST-DOT
004980         VARYING WS-SCAN-PTR FROM WS-AT-POSITION + 1 BY 1
004990         UNTIL WS-SCAN-PTR > WS-VALUE-LEN.
005000     IF WS-LAST-DOT-POS > WS-AT-POSITION + 1
005010        AND WS-LAST-DOT-POS < WS-VALUE-LEN - 1
005020         MOVE 'Y' TO WS-FOUND-SW
005030         PERFORM 2427-CHECK-DOMAIN-PREFIX-CHAR
005040             VARYING WS-SCAN-PTR FROM WS-AT-POSITION + 1 BY 1
005050             UNTIL WS-SCAN-PTR > WS-LAST-DOT-POS - 1
005060                OR NOT WS-VALUE-FOUND
005070         IF WS-VALUE-FOUND
005080             PERFORM 2428-CHECK-TLD-CHAR
005090                 VARYING WS-SCAN-PTR FROM WS-LAST-DOT-POS + 1 BY 1
005100                 UNTIL WS-SCAN-PTR > WS-VALUE-LEN
005110                    OR NOT WS-VALUE-FOUND.
005120*---------------------------------------------------------------*
005130 2426-SCAN-FOR-LAST-DOT.
005140*---------------------------------------------------------------*
005150     IF OBS-VALUE (WS-SCAN-PTR:1) = '.'
005160         MOVE WS-SCAN-PTR TO WS-LAST-DOT-POS.
005170*---------------------------------------------------------------*
005180 2427-CHECK-DOMAIN-PREFIX-CHAR.
005190*---------------------------------------------------------------*
005200     MOVE OBS-VALUE (WS-SCAN-PTR:1) TO WS-ONE-CHAR.
005210     IF (WS-ONE-CHAR >= 'A' AND WS-ONE-CHAR <= 'Z')
005220        OR (WS-ONE-CHAR >= 'a' AND WS-ONE-CHAR <= 'z')
005230        OR (WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9')
005240        OR WS-ONE-CHAR = '.' OR WS-ONE-CHAR = '-'
005250         CONTINUE
005260     ELSE
005270         MOVE 'N' TO WS-FOUND-SW.
005280*---------------------------------------------------------------*
005290 2428-CHECK-TLD-CHAR.
005300*---------------------------------------------------------------*
005310     MOVE OBS-VALUE (WS-SCAN-PTR:1) TO WS-ONE-CHAR.
005320     IF (WS-ONE-CHAR >= 'A' AND WS-ONE-CHAR <= 'Z')
005330        OR (WS-ONE-CHAR >= 'a' AND WS-ONE-CHAR <= 'z')
005340         CONTINUE
005350     ELSE
005360         MOVE 'N' TO WS-FOUND-SW.
005370*---------------------------------------------------------------*
005380 2430-TEST-URL.
005390*---------------------------------------------------------------*
005400*    VALUE STARTS WITH "HTTP://" OR "HTTPS://".
005410*---------------------------------------------------------------*
005420     IF WS-VALUE-LEN >= 7 AND OBS-VALUE (1:7) = 'HTTP://'
005430         SET WS-PATTERN-IS-URL TO TRUE
005440     ELSE
005450         IF WS-VALUE-LEN >= 8 AND OBS-VALUE (1:8) = 'HTTPS://'
005460             SET WS-PATTERN-IS-URL TO TRUE.
005470*---------------------------------------------------------------*
005480 2440-TEST-UUID.
005490*---------------------------------------------------------------*
005500*    36 CHARACTERS, HEX DIGITS IN FIVE GROUPS OF 8-4-4-4-12,
005510*    SEPARATED BY DASHES AT POSITIONS 9, 14, 19, 24.
005520*---------------------------------------------------------------*
005530     MOVE 'N' TO WS-FOUND-SW.
005540     IF WS-VALUE-LEN = 36
005550         IF OBS-VALUE (9:1) = '-' AND OBS-VALUE (14:1) = '-'
005560            AND OBS-VALUE (19:1) = '-' AND OBS-VALUE (24:1) = '-'
005570             MOVE 'Y' TO WS-FOUND-SW
005580             PERFORM 2441-SCAN-UUID-CHAR
005590                 VARYING WS-SCAN-PTR FROM 1 BY 1
005600                 UNTIL WS-SCAN-PTR > 36
005610                    OR NOT WS-VALUE-FOUND.
005620     IF WS-VALUE-FOUND
005630         SET WS-PATTERN-IS-UUID TO TRUE.
005640*---------------------------------------------------------------*
005650 2441-SCAN-UUID-CHAR.
005660*---------------------------------------------------------------*
005670     IF WS-SCAN-PTR = 9 OR WS-SCAN-PTR = 14 OR WS-SCAN-PTR = 19
005680        OR WS-SCAN-PTR = 24
005690         CONTINUE
005700     ELSE
005710         MOVE OBS-VALUE (WS-SCAN-PTR:1) TO WS-ONE-CHAR
005720         IF (WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9')
005730            OR (WS-ONE-CHAR >= 'A' AND WS-ONE-CHAR <= 'F')
005740            OR (WS-ONE-CHAR >= 'a' AND WS-ONE-CHAR <= 'f')
005750             CONTINUE
005760         ELSE
005770             MOVE 'N' TO WS-FOUND-SW.
005780*---------------------------------------------------------------*
005790 2450-TEST-ISO-TIMESTAMP.
005800*---------------------------------------------------------------*
005810*    YYYY-MM-DDTHH:MM:SS -- A 19-CHARACTER PREFIX, DASHES AT 5/8,
005820*    POSITION 11 EITHER "T" OR A SPACE (RULE A3-5 ACCEPTS THE
005830*    SPACE-SEPARATED FORMAT TOO), COLONS AT 14/17, DIGITS
005840*    EVERYWHERE ELSE. ANYTHING AFTER THE 19TH CHARACTER (FRACTIONAL
005850*    SECONDS, A ZONE OFFSET) IS LEFT ALONE -- RULE A3-5 IS A
005860*    PREFIX MATCH, NOT AN EXACT-LENGTH MATCH.
005870*---------------------------------------------------------------*
005880     MOVE 'N' TO WS-FOUND-SW.
005890     IF WS-VALUE-LEN >= 19
005900         IF OBS-VALUE (5:1) = '-' AND OBS-VALUE (8:1) = '-'
005910            AND (OBS-VALUE (11:1) = 'T' OR OBS-VALUE (11:1) = SPACE)
005920            AND OBS-VALUE (14:1) = ':' AND OBS-VALUE (17:1) = ':'
005930             MOVE 'Y' TO WS-FOUND-SW
005940             PERFORM 2451-SCAN-TIMESTAMP-DIGIT
005950                 VARYING WS-SCAN-PTR FROM 1 BY 1
005960                 UNTIL WS-SCAN-PTR > 19
005970                    OR NOT WS-VALUE-FOUND.
005980     IF WS-VALUE-FOUND
005990         SET WS-PATTERN-IS-ISO-TS TO TRUE.
006000*---------------------------------------------------------------*
006010 2451-SCAN-TIMESTAMP-DIGIT.
006020*---------------------------------------------------------------*
006030     IF WS-SCAN-PTR = 5 OR WS-SCAN-PTR = 8 OR WS-SCAN-PTR = 11
006040        OR WS-SCAN-PTR = 14 OR WS-SCAN-PTR = 17
006050         CONTINUE
006060     ELSE
006070         MOVE OBS-VALUE (WS-SCAN-PTR:1) TO WS-ONE-CHAR
006080         IF WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9'
006090             CONTINUE
006100         ELSE
006110             MOVE 'N' TO WS-FOUND-SW.
006120*---------------------------------------------------------------*
006130 2460-BUMP-PATTERN-COUNTER.
006140*---------------------------------------------------------------*
006150     EVALUATE TRUE
006160         WHEN WS-PATTERN-IS-IP
006170             ADD 1 TO FST-PAT-IP (FST-INDEX)
006180         WHEN WS-PATTERN-IS-EMAIL
006190             ADD 1 TO FST-PAT-EMAIL (FST-INDEX)
006200         WHEN WS-PATTERN-IS-URL
006210             ADD 1 TO FST-PAT-URL (FST-INDEX)
006220         WHEN WS-PATTERN-IS-UUID
006230             ADD 1 TO FST-PAT-UUID (FST-INDEX)
006240         WHEN WS-PATTERN-IS-ISO-TS
006250             ADD 1 TO FST-PAT-ISO-TS (FST-INDEX)
006260         WHEN OTHER
006270             CONTINUE
006280     END-EVALUATE.
006290*---------------------------------------------------------------*
006300 5000-COMPUTE-DERIVED-METRICS.
006310*---------------------------------------------------------------*
006320     PERFORM 5100-COMPUTE-ONE-FIELD-METRICS
006330         VARYING FST-INDEX FROM 1 BY 1
006340         UNTIL FST-INDEX > FST-TABLE-SIZE.
006350*---------------------------------------------------------------*
006360 5100-COMPUTE-ONE-FIELD-METRICS.
006370*---------------------------------------------------------------*
006380     IF WS-RECORD-TOTAL > 0
006390         COMPUTE FST-FREQUENCY (FST-INDEX) ROUNDED =
006400             FST-OCCUR-COUNT (FST-INDEX) / WS-RECORD-TOTAL
006410     ELSE
006420         MOVE 0 TO FST-FREQUENCY (FST-INDEX).
006430     PERFORM 5110-FIND-DOMINANT-TYPE.
006440     IF FST-OCCUR-COUNT (FST-INDEX) > 0
006450         COMPUTE FST-TYPE-STAB (FST-INDEX) ROUNDED =
006460             WS-DOM-TYPE-COUNT / FST-OCCUR-COUNT (FST-INDEX)
006470     ELSE
006480         MOVE 0 TO FST-TYPE-STAB (FST-INDEX).
006490     IF FST-CAP-REACHED (FST-INDEX)
006500         MOVE 1.0000 TO FST-CARDINALITY (FST-INDEX)
006510     ELSE
006520         IF FST-OCCUR-COUNT (FST-INDEX) > 0
006530             COMPUTE FST-CARDINALITY (FST-INDEX) ROUNDED =
006540                 FST-DISTINCT-COUNT (FST-INDEX) /
006550                     FST-OCCUR-COUNT (FST-INDEX)
006560         ELSE
006570             MOVE 0 TO FST-CARDINALITY (FST-INDEX).
006580     PERFORM 5120-FIND-DOMINANT-PATTERN.
006590*---------------------------------------------------------------*
006600 5110-FIND-DOMINANT-TYPE.
006610*---------------------------------------------------------------*
006620     MOVE 0 TO WS-DOM-TYPE-COUNT.
006630     SET WS-TC-INDEX TO 1.
006640     PERFORM 5111-CHECK-TYPE-COUNT
006650         VARYING WS-TYPE-INDEX FROM 1 BY 1
006660         UNTIL WS-TYPE-INDEX > 7.
006670     SET WS-TC-INDEX TO WS-TYPE-INDEX.
006680     MOVE WS-TYPE-NAME-ENTRY (WS-TC-INDEX)
006690         TO FST-DOM-TYPE (FST-INDEX).
006700*---------------------------------------------------------------*
006710 5111-CHECK-TYPE-COUNT.
006720*---------------------------------------------------------------*
006730     IF FST-TYPE-CNT (FST-INDEX, WS-TYPE-INDEX) > WS-DOM-TYPE-COUNT
006740         MOVE FST-TYPE-CNT (FST-INDEX, WS-TYPE-INDEX)
006750             TO WS-DOM-TYPE-COUNT
006760         SET WS-TC-INDEX TO WS-TYPE-INDEX.
006770*---------------------------------------------------------------*
006780 5120-FIND-DOMINANT-PATTERN.
006790*---------------------------------------------------------------*
006800     MOVE 0 TO WS-DOM-TYPE-COUNT.
006810     SET WS-TC-INDEX TO 1.
006820     MOVE 'NONE         ' TO FST-DOM-PATTERN (FST-INDEX).
006830     PERFORM 5121-CHECK-PATTERN-COUNT
006840         VARYING WS-TYPE-INDEX FROM 1 BY 1
006850         UNTIL WS-TYPE-INDEX > 5.
006860*---------------------------------------------------------------*
006870 5121-CHECK-PATTERN-COUNT.
006880*---------------------------------------------------------------*
006890     IF FST-PAT-CNT (FST-INDEX, WS-TYPE-INDEX) > WS-DOM-TYPE-COUNT
006900         MOVE FST-PAT-CNT (FST-INDEX, WS-TYPE-INDEX)
006910             TO WS-DOM-TYPE-COUNT
006920         MOVE WS-PATTERN-NAME-ENTRY (WS-TYPE-INDEX)
006930             TO FST-DOM-PATTERN (FST-INDEX).
