000100*===============================================================*
000110* PROGRAM NAME:    FLDNORM
000120* ORIGINAL AUTHOR: R. HUESMANN
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/14/94  R.HUESMANN    RLE-0001  ORIGINAL NORMALIZER. CALLED   RLE-0001
000180*                         ONCE PER OBSERVATION FROM RULENGIN.
000190*                         SEEDS THE CANONICAL MAP ON THE FIRST
000200*                         CALL, THEN LOOKS UP/ADOPTS A CANONICAL
000210*                         NAME FOR EACH RAW FIELD NAME SEEN.
000220* 04/02/94  R.HUESMANN    RLE-0003  ADDED THE SNAKE-CASE          RLE-0003
000230*                         CONVERTER (3000) SO CAMELCASE AND
000240*                         PASCALCASE VARIATIONS MAP TOGETHER.
000250* 02/18/97  T.OKONKWO     RLE-0070  ADDED THE SIMILARITY TEST     RLE-0070
000260*                         (4000) -- TOO MANY ONE-OFF FIELD NAMES
000270*                         WERE COMING OUT AS THEIR OWN CANONICAL
000280*                         WHEN THEY WERE JUST A SEEDED NAME WITH
000290*                         A PREFIX OR SUFFIX TACKED ON.
000300* 09/02/99  T.OKONKWO     RLE-0091  Y2K SWEEP -- NO DATE LOGIC IN RLE-0091
000310*                         THIS PROGRAM, NOTHING TO CHANGE. NOTED
000320*                         FOR THE FILE.
000330* 08/22/06  M.RANDAZZO    RLE-0122  AUDIT FINDING -- 3010 ONLY    RLE-0122
000340*                         SPLIT ON LOWER/DIGIT-TO-UPPER. A RUN OF
000350*                         CAPS LIKE "HTTPS" FOLLOWED BY A
000360*                         CAPITALIZED WORD CAME OUT AS ONE SOLID
000370*                         LOWERCASE BLOB. ADDED A LOOKAHEAD SO AN
000380*                         UPPER LETTER FOLLOWED BY A LOWER ONE,
000390*                         WITH AN UPPER LETTER BEFORE IT TOO, ALSO
000400*                         STARTS A NEW WORD.
000410* 08/29/06  M.RANDAZZO    RLE-0123  AUDIT FINDING -- 4000 ONLY    RLE-0123
000420*                         CHECKED THE SEVEN SEEDED MASTERS FOR A
000430*                         SIMILARITY MATCH. A RAW NAME LIKE
000440*                         "REQUESTIDENT" CLOSE TO A CANONICAL
000450*                         ADOPTED AT RUN TIME (E.G. "REQUEST_ID",
000460*                         PICKED UP EARLIER IN THE SAME BATCH)
000470*                         NEVER GOT COMPARED AGAINST IT AND CAME
000480*                         OUT AS ITS OWN CANONICAL. ADDED A
000490*                         SECOND PASS THAT WALKS THE FULL
000500*                         CANON-MAP-TABLE (CNMAP) WHEN THE SEVEN
000510*                         MASTERS DON'T HIT.
000520* 09/05/06  M.RANDAZZO    RLE-0126  AUDIT FINDING -- LK-RAW-NAME  RLE-0126
000530*                         AND LK-CANON-NAME ARE SINGLE SCALAR
000540*                         PARAMETERS, NOT RECORDS, SO THEY NEVER
000550*                         BELONGED AT THE 01 LEVEL. REDECLARED AS
000560*                         77-LEVEL ITEMS IN LINKAGE, THE WAY THIS
000570*                         SHOP HAS ALWAYS DECLARED A STANDALONE
000580*                         PASSED PARAMETER.
000590*===============================================================*
000600 IDENTIFICATION DIVISION.
000610 PROGRAM-ID.  FLDNORM.
000620 AUTHOR. R. HUESMANN.
000630 INSTALLATION. COBOL DEVELOPMENT CENTER.
000640 DATE-WRITTEN. 03/14/94.
000650 DATE-COMPILED. 03/14/94.
000660 SECURITY. NON-CONFIDENTIAL.
000670*===============================================================*
000680 ENVIRONMENT DIVISION.
000690*---------------------------------------------------------------*
000700 CONFIGURATION SECTION.
000710*---------------------------------------------------------------*
000720 SOURCE-COMPUTER. IBM-3081.
000730*---------------------------------------------------------------*
000740 OBJECT-COMPUTER. IBM-3081.
000750*---------------------------------------------------------------*
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780*===============================================================*
000790 DATA DIVISION.
000800*---------------------------------------------------------------*
000810 WORKING-STORAGE SECTION.
000820*---------------------------------------------------------------*
000830 01  WS-SWITCHES-MISC-FIELDS.
000840     05  WS-SEEDED-SW                PIC X(01) VALUE 'N'.
000850         88  WS-ALREADY-SEEDED                  VALUE 'Y'.
000860     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
000870         88  WS-VALUE-FOUND                     VALUE 'Y'.
000880     05  WS-RAW-LOWER                PIC X(20) VALUE SPACES.
000890     05  WS-RESOLVED-CANON           PIC X(20) VALUE SPACES.
000900     05  WS-SNAKE-SOURCE             PIC X(20) VALUE SPACES.
000910     05  WS-SNAKE-NAME               PIC X(20) VALUE SPACES.
000920     05  WS-SNAKE-SRC-LEN            PIC S9(02) COMP VALUE 0.
000930     05  WS-SNAKE-OUT-LEN            PIC S9(02) COMP VALUE 0.
000940     05  WS-SCAN-PTR                 PIC S9(02) COMP VALUE 0.
000950     05  WS-ONE-CHAR                 PIC X(01) VALUE SPACE.
000960     05  WS-ONE-CHAR-LOWER           PIC X(01) VALUE SPACE.
000970     05  WS-PREV-CHAR                PIC X(01) VALUE SPACE.
000980     05  WS-NEXT-CHAR                PIC X(01) VALUE SPACE.
000990     05  WS-MAP-RAW                  PIC X(20) VALUE SPACES.
001000     05  WS-MAP-CANON                PIC X(20) VALUE SPACES.
001010     05  FILLER                      PIC X(01) VALUE SPACE.
001020*---------------------------------------------------------------*
001030*    WORK AREA FOR THE SIMILARITY TEST (4000) -- STRIPS THE
001040*    UNDERSCORES OUT OF TWO NAMES AND COMPARES THEM.
001050*---------------------------------------------------------------*
001060 01  WS-SIMILARITY-WORK-AREA.
001070     05  WS-STRIP-SOURCE             PIC X(20) VALUE SPACES.
001080     05  WS-STRIP-RESULT             PIC X(20) VALUE SPACES.
001090     05  WS-STRIP-RESULT-LEN         PIC S9(02) COMP VALUE 0.
001100     05  WS-STRIP-SRC-LEN            PIC S9(02) COMP VALUE 0.
001110     05  WS-STRIP-A                  PIC X(20) VALUE SPACES.
001120     05  WS-STRIP-A-LEN              PIC S9(02) COMP VALUE 0.
001130     05  WS-STRIP-B                  PIC X(20) VALUE SPACES.
001140     05  WS-STRIP-B-LEN              PIC S9(02) COMP VALUE 0.
001150     05  WS-LEN-DIFF                 PIC S9(03) COMP VALUE 0.
001160     05  FILLER                      PIC X(01) VALUE SPACE.
001170*---------------------------------------------------------------*
001180*    THE SEVEN MASTER CANONICAL NAMES. RULE N4 (SIMILARITY)
001190*    TESTS A NEW SNAKE-CASE NAME AGAINST THIS LIST, NOT AGAINST
001200*    EVERY RAW VARIATION EVER SEEN.
001210*---------------------------------------------------------------*
001220 01  WS-MASTER-CANON-LIST.
001230     05  FILLER                      PIC X(20) VALUE 'username'.
001240     05  FILLER                      PIC X(20) VALUE 'timestamp'.
001250     05  FILLER                      PIC X(20) VALUE 'ip_address'.
001260     05  FILLER                      PIC X(20) VALUE 'email'.
001270     05  FILLER                      PIC X(20) VALUE 'age'.
001280     05  FILLER                      PIC X(20) VALUE 'country'.
001290     05  FILLER                      PIC X(20) VALUE 'status'.
001300 01  WS-MASTER-CANON-TABLE REDEFINES WS-MASTER-CANON-LIST.
001310     05  WS-MASTER-CANON-ENTRY       PIC X(20) OCCURS 7 TIMES
001320             INDEXED BY WS-MC-INDEX.
001330*---------------------------------------------------------------*
001340*    CASE-FOLD TABLES -- A-Z MATCHED TO a-z BY POSITION. USED
001350*    BY 9600 INSTEAD OF AN INTRINSIC FUNCTION.
001360*---------------------------------------------------------------*
001370 01  WS-UPPER-ALPHA-LIST             PIC X(26) VALUE
001380         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001390 01  WS-UPPER-ALPHA-TABLE REDEFINES WS-UPPER-ALPHA-LIST.
001400     05  WS-UPPER-ALPHA-CHAR         PIC X(01) OCCURS 26 TIMES
001410             INDEXED BY WS-ALPHA-INDEX.
001420 01  WS-LOWER-ALPHA-LIST             PIC X(26) VALUE
001430         'abcdefghijklmnopqrstuvwxyz'.
001440 01  WS-LOWER-ALPHA-TABLE REDEFINES WS-LOWER-ALPHA-LIST.
001450     05  WS-LOWER-ALPHA-CHAR         PIC X(01) OCCURS 26 TIMES.
001460*---------------------------------------------------------------*
001470 COPY CNMAP.
001480*---------------------------------------------------------------*
001490 LINKAGE SECTION.
001500*---------------------------------------------------------------*
001510 77  LK-RAW-NAME                     PIC X(20).
001520 77  LK-CANON-NAME                   PIC X(20).
001530*===============================================================*
001540 PROCEDURE DIVISION USING LK-RAW-NAME, LK-CANON-NAME.
001550*---------------------------------------------------------------*
001560 0000-MAIN-ROUTINE.
001570*---------------------------------------------------------------*
001580     IF NOT WS-ALREADY-SEEDED
001590         PERFORM 1000-SEED-CANONICAL-MAP
001600         SET WS-ALREADY-SEEDED TO TRUE.
001610     PERFORM 2000-NORMALIZE-NAME.
001620     GOBACK.
001630*---------------------------------------------------------------*
001640 1000-SEED-CANONICAL-MAP.
001650*---------------------------------------------------------------*
001660*    RULE N1 -- SEEDED STARTING POINT FOR THE SEVEN FIELDS THE
001670*    SHOP SEES ON ALMOST EVERY FEED.
001680*---------------------------------------------------------------*
001690     PERFORM 1011-SEED-USERNAME-VARIATIONS.
001700     PERFORM 1012-SEED-TIMESTAMP-VARIATIONS.
001710     PERFORM 1013-SEED-IP-ADDRESS-VARIATIONS.
001720     PERFORM 1014-SEED-EMAIL-VARIATIONS.
001730     PERFORM 1015-SEED-AGE-VARIATIONS.
001740     PERFORM 1016-SEED-COUNTRY-VARIATIONS.
001750     PERFORM 1017-SEED-STATUS-VARIATIONS.
001760*---------------------------------------------------------------*
001770 1011-SEED-USERNAME-VARIATIONS.
001780*---------------------------------------------------------------*
001790*    userName/Username/UserName ALL FOLD TO THE SAME LOWERCASED
001800*    KEY SO ONLY TWO DISTINCT MAP ENTRIES ARE NEEDED HERE.
001810*---------------------------------------------------------------*
001820     MOVE 'username'            TO WS-MAP-CANON.
001830     MOVE 'username'            TO WS-MAP-RAW.
001840     PERFORM 5000-ADD-MAP-ENTRY.
001850     MOVE 'user_name'           TO WS-MAP-RAW.
001860     PERFORM 5000-ADD-MAP-ENTRY.
001870*---------------------------------------------------------------*
001880 1012-SEED-TIMESTAMP-VARIATIONS.
001890*---------------------------------------------------------------*
001900     MOVE 'timestamp'           TO WS-MAP-CANON.
001910     MOVE 'timestamp'           TO WS-MAP-RAW.
001920     PERFORM 5000-ADD-MAP-ENTRY.
001930     MOVE 't_stamp'             TO WS-MAP-RAW.
001940     PERFORM 5000-ADD-MAP-ENTRY.
001950     MOVE 'time_stamp'          TO WS-MAP-RAW.
001960     PERFORM 5000-ADD-MAP-ENTRY.
001970*---------------------------------------------------------------*
001980 1013-SEED-IP-ADDRESS-VARIATIONS.
001990*---------------------------------------------------------------*
002000     MOVE 'ip_address'          TO WS-MAP-CANON.
002010     MOVE 'ip'                  TO WS-MAP-RAW.
002020     PERFORM 5000-ADD-MAP-ENTRY.
002030     MOVE 'ipaddress'           TO WS-MAP-RAW.
002040     PERFORM 5000-ADD-MAP-ENTRY.
002050     MOVE 'ip_address'          TO WS-MAP-RAW.
002060     PERFORM 5000-ADD-MAP-ENTRY.
002070*---------------------------------------------------------------*
002080 1014-SEED-EMAIL-VARIATIONS.
002090*---------------------------------------------------------------*
002100     MOVE 'email'               TO WS-MAP-CANON.
002110     MOVE 'email'               TO WS-MAP-RAW.
002120     PERFORM 5000-ADD-MAP-ENTRY.
002130     MOVE 'email_address'       TO WS-MAP-RAW.
002140     PERFORM 5000-ADD-MAP-ENTRY.
002150     MOVE 'emailaddress'        TO WS-MAP-RAW.
002160     PERFORM 5000-ADD-MAP-ENTRY.
002170     MOVE 'e_mail'              TO WS-MAP-RAW.
002180     PERFORM 5000-ADD-MAP-ENTRY.
002190*---------------------------------------------------------------*
002200 1015-SEED-AGE-VARIATIONS.
002210*---------------------------------------------------------------*
002220     MOVE 'age'                 TO WS-MAP-CANON.
002230     MOVE 'age'                 TO WS-MAP-RAW.
002240     PERFORM 5000-ADD-MAP-ENTRY.
002250     MOVE 'user_age'            TO WS-MAP-RAW.
002260     PERFORM 5000-ADD-MAP-ENTRY.
002270     MOVE 'userage'             TO WS-MAP-RAW.
002280     PERFORM 5000-ADD-MAP-ENTRY.
002290*---------------------------------------------------------------*
002300 1016-SEED-COUNTRY-VARIATIONS.
002310*---------------------------------------------------------------*
002320     MOVE 'country'             TO WS-MAP-CANON.
002330     MOVE 'country'             TO WS-MAP-RAW.
002340     PERFORM 5000-ADD-MAP-ENTRY.
002350     MOVE 'location_country'    TO WS-MAP-RAW.
002360     PERFORM 5000-ADD-MAP-ENTRY.
002370*---------------------------------------------------------------*
002380 1017-SEED-STATUS-VARIATIONS.
002390*---------------------------------------------------------------*
002400     MOVE 'status'              TO WS-MAP-CANON.
002410     MOVE 'status'              TO WS-MAP-RAW.
002420     PERFORM 5000-ADD-MAP-ENTRY.
002430     MOVE 'user_status'         TO WS-MAP-RAW.
002440     PERFORM 5000-ADD-MAP-ENTRY.
002450     MOVE 'userstatus'          TO WS-MAP-RAW.
002460     PERFORM 5000-ADD-MAP-ENTRY.
002470*---------------------------------------------------------------*
002480 2000-NORMALIZE-NAME.
002490*---------------------------------------------------------------*
002500*    RULE N2 -- LOOKUP ORDER IS EXACT MATCH, THEN SNAKE-CASE
002510*    MATCH, THEN SIMILARITY MATCH, THEN A BRAND NEW CANONICAL.
002520*---------------------------------------------------------------*
002530     MOVE LK-RAW-NAME TO WS-RAW-LOWER.
002540     PERFORM 2010-LOWERCASE-RAW-NAME.
002550     MOVE SPACES TO WS-RESOLVED-CANON.
002560     MOVE 'N' TO WS-FOUND-SW.
002570     PERFORM 2020-EXACT-MATCH-LOOKUP.
002580     IF NOT WS-VALUE-FOUND
002590         MOVE LK-RAW-NAME TO WS-SNAKE-SOURCE
002600         PERFORM 3000-CONVERT-SNAKE-CASE
002610         MOVE 'N' TO WS-FOUND-SW
002620         PERFORM 2030-SNAKE-MATCH-LOOKUP
002630         IF NOT WS-VALUE-FOUND
002640             PERFORM 4000-TEST-SIMILARITY
002650         IF NOT WS-VALUE-FOUND
002660             MOVE WS-SNAKE-NAME TO WS-RESOLVED-CANON
002670         IF WS-RAW-LOWER NOT = WS-RESOLVED-CANON
002680             MOVE WS-RAW-LOWER TO WS-MAP-RAW
002690             MOVE WS-RESOLVED-CANON TO WS-MAP-CANON
002700             PERFORM 5000-ADD-MAP-ENTRY.
002710     MOVE WS-RESOLVED-CANON TO LK-CANON-NAME.
002720*---------------------------------------------------------------*
002730 2010-LOWERCASE-RAW-NAME.
002740*---------------------------------------------------------------*
002750     PERFORM 2011-LOWERCASE-RAW-CHAR
002760         VARYING WS-SCAN-PTR FROM 1 BY 1
002770         UNTIL WS-SCAN-PTR > 20.
002780*---------------------------------------------------------------*
002790 2011-LOWERCASE-RAW-CHAR.
002800*---------------------------------------------------------------*
002810     MOVE WS-RAW-LOWER (WS-SCAN-PTR:1) TO WS-ONE-CHAR.
002820     PERFORM 9600-LOWERCASE-ONE-CHAR.
002830     MOVE WS-ONE-CHAR-LOWER TO WS-RAW-LOWER (WS-SCAN-PTR:1).
002840*---------------------------------------------------------------*
002850 2020-EXACT-MATCH-LOOKUP.
002860*---------------------------------------------------------------*
002870     SET CNM-INDEX TO 1.
002880     SEARCH CNM-ENTRY
002890         AT END
002900             CONTINUE
002910         WHEN CNM-RAW-LOWER (CNM-INDEX) = WS-RAW-LOWER
002920             MOVE 'Y' TO WS-FOUND-SW
002930             MOVE CNM-CANON-NAME (CNM-INDEX) TO WS-RESOLVED-CANON
002940     END-SEARCH.
002950*---------------------------------------------------------------*
002960 2030-SNAKE-MATCH-LOOKUP.
002970*---------------------------------------------------------------*
002980     SET CNM-INDEX TO 1.
002990     SEARCH CNM-ENTRY
003000         AT END
003010             CONTINUE
003020         WHEN CNM-RAW-LOWER (CNM-INDEX) = WS-SNAKE-NAME
003030             MOVE 'Y' TO WS-FOUND-SW
003040             MOVE CNM-CANON-NAME (CNM-INDEX) TO WS-RESOLVED-CANON
003050     END-SEARCH.
003060*---------------------------------------------------------------*
003070 3000-CONVERT-SNAKE-CASE.
003080*---------------------------------------------------------------*
003090*    RULE N3 -- INSERT AN UNDERSCORE BEFORE AN UPPERCASE LETTER
003100*    THAT FOLLOWS A LOWERCASE LETTER OR A DIGIT, THEN FOLD THE
003110*    WHOLE NAME TO LOWER CASE. RLE-0122 ADDED A SECOND CASE IN
003120*    3010 -- AN UNDERSCORE ALSO GOES IN AT AN ACRONYM-RUN
003130*    BOUNDARY, WHERE AN UPPERCASE RUN ENDS AND A NEW CAPITALIZED
003140*    WORD BEGINS (E.G. THE "S" TO "C" IN "HTTPSCONNECTION").
003150*---------------------------------------------------------------*
003160     MOVE 20 TO WS-SNAKE-SRC-LEN.
003170     PERFORM 3001-TRIM-SNAKE-SOURCE
003180         UNTIL WS-SNAKE-SRC-LEN = 0
003190            OR WS-SNAKE-SOURCE (WS-SNAKE-SRC-LEN:1) NOT = SPACE.
003200     MOVE SPACES TO WS-SNAKE-NAME.
003210     MOVE 0 TO WS-SNAKE-OUT-LEN.
003220     PERFORM 3010-APPEND-SNAKE-CHAR
003230         VARYING WS-SCAN-PTR FROM 1 BY 1
003240         UNTIL WS-SCAN-PTR > WS-SNAKE-SRC-LEN.
003250*---------------------------------------------------------------*
003260 3001-TRIM-SNAKE-SOURCE.
003270*---------------------------------------------------------------*
003280     SUBTRACT 1 FROM WS-SNAKE-SRC-LEN.
003290*---------------------------------------------------------------*
003300 3010-APPEND-SNAKE-CHAR.
003310*---------------------------------------------------------------*
003320*    RLE-0122 -- TWO WAYS FOR AN UPPERCASE LETTER TO START A NEW
003330*    WORD. EITHER IT FOLLOWS A LOWERCASE LETTER OR A DIGIT (THE
003340*    ORIGINAL TEST), OR IT SITS AT THE END OF AN ACRONYM RUN --
003350*    THE CHAR BEFORE IT IS ALSO UPPERCASE, BUT THE CHAR AFTER IT
003360*    IS LOWERCASE (E.G. THE "S" IN "HTTPSCONNECTION" IS FOLLOWED
003370*    BY "C", UPPER-TO-UPPER, BUT "C" IS FOLLOWED BY "o", SO THE
003380*    WORD BREAK BELONGS AT "C", NOT AT "S").
003390     MOVE WS-SNAKE-SOURCE (WS-SCAN-PTR:1) TO WS-ONE-CHAR.
003400     MOVE SPACE TO WS-NEXT-CHAR.
003410     IF WS-SCAN-PTR < WS-SNAKE-SRC-LEN
003420         MOVE WS-SNAKE-SOURCE (WS-SCAN-PTR + 1:1) TO WS-NEXT-CHAR.
003430     IF WS-SCAN-PTR > 1
003440         IF WS-ONE-CHAR >= 'A' AND WS-ONE-CHAR <= 'Z'
003450             MOVE WS-SNAKE-SOURCE (WS-SCAN-PTR - 1:1)
003460                 TO WS-PREV-CHAR
003470             IF (WS-PREV-CHAR >= 'a' AND WS-PREV-CHAR <= 'z')
003480                OR (WS-PREV-CHAR >= '0' AND WS-PREV-CHAR <= '9')
003490                 ADD 1 TO WS-SNAKE-OUT-LEN
003500                 MOVE '_' TO WS-SNAKE-NAME (WS-SNAKE-OUT-LEN:1)
003510             ELSE
003520                 IF (WS-PREV-CHAR >= 'A' AND WS-PREV-CHAR <= 'Z')
003530                    AND WS-NEXT-CHAR >= 'a' AND WS-NEXT-CHAR <= 'z'
003540                     ADD 1 TO WS-SNAKE-OUT-LEN
003550                     MOVE '_' TO WS-SNAKE-NAME (WS-SNAKE-OUT-LEN:1).
003560     PERFORM 9600-LOWERCASE-ONE-CHAR.
003570     ADD 1 TO WS-SNAKE-OUT-LEN.
003580     MOVE WS-ONE-CHAR-LOWER TO WS-SNAKE-NAME (WS-SNAKE-OUT-LEN:1).
003590*---------------------------------------------------------------*
003600 4000-TEST-SIMILARITY.
003610*---------------------------------------------------------------*
003620*    RULE N4 -- STRIP UNDERSCORES AND COMPARE THE SNAKE-CASE
003630*    NAME AGAINST THE SEVEN MASTER CANONICALS FIRST (A FAST
003640*    PATH -- THEY COVER MOST TRAFFIC), EITHER FOR EQUALITY OR
003650*    A CLOSE-ENOUGH SUBSTRING MATCH. RLE-0123 -- IF NONE OF THE
003660*    SEVEN HIT, FALL THROUGH TO A SECOND PASS OVER THE FULL,
003670*    GROWING CANON-MAP-TABLE (CNMAP) IN MAP ORDER, SO A NAME IS
003680*    ALSO TESTED AGAINST CANONICALS ADOPTED AT RUN TIME VIA
003690*    RULE N2.4 EARLIER IN THE SAME BATCH.
003700*---------------------------------------------------------------*
003710     MOVE 'N' TO WS-FOUND-SW.
003720     MOVE WS-SNAKE-NAME TO WS-STRIP-SOURCE.
003730     PERFORM 4010-STRIP-UNDERSCORES.
003740     MOVE WS-STRIP-RESULT TO WS-STRIP-A.
003750     MOVE WS-STRIP-RESULT-LEN TO WS-STRIP-A-LEN.
003760     PERFORM 4020-TEST-ONE-CANDIDATE
003770         VARYING WS-MC-INDEX FROM 1 BY 1
003780         UNTIL WS-MC-INDEX > 7
003790            OR WS-VALUE-FOUND.
003800     IF NOT WS-VALUE-FOUND
003810         PERFORM 4025-TEST-ONE-MAP-CANDIDATE
003820             VARYING CNM-INDEX FROM 1 BY 1
003830             UNTIL CNM-INDEX > CNM-TABLE-SIZE
003840                OR WS-VALUE-FOUND.
003850*---------------------------------------------------------------*
003860 4010-STRIP-UNDERSCORES.
003870*---------------------------------------------------------------*
003880     MOVE SPACES TO WS-STRIP-RESULT.
003890     MOVE 0 TO WS-STRIP-RESULT-LEN.
003900     MOVE 20 TO WS-STRIP-SRC-LEN.
003910     PERFORM 4011-TRIM-STRIP-SOURCE
003920         UNTIL WS-STRIP-SRC-LEN = 0
003930            OR WS-STRIP-SOURCE (WS-STRIP-SRC-LEN:1) NOT = SPACE.
003940     PERFORM 4012-COPY-NON-UNDERSCORE
003950         VARYING WS-SCAN-PTR FROM 1 BY 1
003960         UNTIL WS-SCAN-PTR > WS-STRIP-SRC-LEN.
003970*---------------------------------------------------------------*
003980 4011-TRIM-STRIP-SOURCE.
003990*---------------------------------------------------------------*
004000     SUBTRACT 1 FROM WS-STRIP-SRC-LEN.
004010*---------------------------------------------------------------*
004020 4012-COPY-NON-UNDERSCORE.
004030*---------------------------------------------------------------*
004040     IF WS-STRIP-SOURCE (WS-SCAN-PTR:1) NOT = '_'
004050         ADD 1 TO WS-STRIP-RESULT-LEN
004060         MOVE WS-STRIP-SOURCE (WS-SCAN-PTR:1)
004070             TO WS-STRIP-RESULT (WS-STRIP-RESULT-LEN:1).
004080*---------------------------------------------------------------*
004090 4020-TEST-ONE-CANDIDATE.
004100*---------------------------------------------------------------*
004110     MOVE WS-MASTER-CANON-ENTRY (WS-MC-INDEX) TO WS-STRIP-SOURCE.
004120     PERFORM 4010-STRIP-UNDERSCORES.
004130     MOVE WS-STRIP-RESULT TO WS-STRIP-B.
004140     MOVE WS-STRIP-RESULT-LEN TO WS-STRIP-B-LEN.
004150     IF WS-STRIP-A-LEN = WS-STRIP-B-LEN
004160        AND WS-STRIP-A (1:WS-STRIP-A-LEN) =
004170            WS-STRIP-B (1:WS-STRIP-B-LEN)
004180         MOVE 'Y' TO WS-FOUND-SW
004190     ELSE
004200         PERFORM 4030-TEST-SUBSTRING-MATCH.
004210     IF WS-VALUE-FOUND
004220         MOVE WS-MASTER-CANON-ENTRY (WS-MC-INDEX)
004230             TO WS-RESOLVED-CANON.
004240*---------------------------------------------------------------*
004250 4025-TEST-ONE-MAP-CANDIDATE.
004260*---------------------------------------------------------------*
004270*    RLE-0123 -- SAME TEST AS 4020, BUT AGAINST ONE ROW OF THE
004280*    LIVE CANON-MAP-TABLE INSTEAD OF ONE OF THE SEVEN MASTERS.
004290*    CATCHES A CANONICAL THAT WAS ITSELF ADOPTED AT RUN TIME
004300*    (RULE N2.4) RATHER THAN SEEDED AT START-UP.
004310*---------------------------------------------------------------*
004320     MOVE CNM-CANON-NAME (CNM-INDEX) TO WS-STRIP-SOURCE.
004330     PERFORM 4010-STRIP-UNDERSCORES.
004340     MOVE WS-STRIP-RESULT TO WS-STRIP-B.
004350     MOVE WS-STRIP-RESULT-LEN TO WS-STRIP-B-LEN.
004360     IF WS-STRIP-A-LEN = WS-STRIP-B-LEN
004370        AND WS-STRIP-A (1:WS-STRIP-A-LEN) =
004380            WS-STRIP-B (1:WS-STRIP-B-LEN)
004390         MOVE 'Y' TO WS-FOUND-SW
004400     ELSE
004410         PERFORM 4030-TEST-SUBSTRING-MATCH.
004420     IF WS-VALUE-FOUND
004430         MOVE CNM-CANON-NAME (CNM-INDEX) TO WS-RESOLVED-CANON.
004440*---------------------------------------------------------------*
004450 4030-TEST-SUBSTRING-MATCH.
004460*---------------------------------------------------------------*
004470     MOVE 'N' TO WS-FOUND-SW.
004480     COMPUTE WS-LEN-DIFF = WS-STRIP-A-LEN - WS-STRIP-B-LEN.
004490     IF WS-LEN-DIFF < 0
004500         COMPUTE WS-LEN-DIFF = WS-LEN-DIFF * -1.
004510     IF WS-LEN-DIFF <= 3 AND WS-STRIP-A-LEN > 3
004520        AND WS-STRIP-B-LEN > 3
004530         IF WS-STRIP-A-LEN >= WS-STRIP-B-LEN
004540             PERFORM 4040-SCAN-A-CONTAINS-B
004550                 VARYING WS-SCAN-PTR FROM 1 BY 1
004560                 UNTIL WS-SCAN-PTR >
004570                       WS-STRIP-A-LEN - WS-STRIP-B-LEN + 1
004580                    OR WS-VALUE-FOUND
004590         ELSE
004600             PERFORM 4050-SCAN-B-CONTAINS-A
004610                 VARYING WS-SCAN-PTR FROM 1 BY 1
004620                 UNTIL WS-SCAN-PTR >
004630                       WS-STRIP-B-LEN - WS-STRIP-A-LEN + 1
004640                    OR WS-VALUE-FOUND.
004650*---------------------------------------------------------------*
004660 4040-SCAN-A-CONTAINS-B.
004670*---------------------------------------------------------------*
004680     IF WS-STRIP-A (WS-SCAN-PTR:WS-STRIP-B-LEN) =
004690        WS-STRIP-B (1:WS-STRIP-B-LEN)
004700         MOVE 'Y' TO WS-FOUND-SW.
004710*---------------------------------------------------------------*
004720 4050-SCAN-B-CONTAINS-A.
004730*---------------------------------------------------------------*
004740     IF WS-STRIP-B (WS-SCAN-PTR:WS-STRIP-A-LEN) =
004750        WS-STRIP-A (1:WS-STRIP-A-LEN)
004760         MOVE 'Y' TO WS-FOUND-SW.
004770*---------------------------------------------------------------*
004780 5000-ADD-MAP-ENTRY.
004790*---------------------------------------------------------------*
004800*    RULE N5 -- EVERY RAW VARIATION EVER SEEN GETS ITS OWN MAP
004810*    ENTRY POINTING AT ITS CANONICAL NAME. THIS IS THE AUDIT
004820*    TRAIL.
004830*---------------------------------------------------------------*
004840     IF CNM-TABLE-SIZE < 120
004850         ADD 1 TO CNM-TABLE-SIZE
004860         SET CNM-INDEX TO CNM-TABLE-SIZE
004870         MOVE WS-MAP-RAW TO CNM-RAW-LOWER (CNM-INDEX)
004880         MOVE WS-MAP-CANON TO CNM-CANON-NAME (CNM-INDEX).
004890*---------------------------------------------------------------*
004900 9600-LOWERCASE-ONE-CHAR.
004910*---------------------------------------------------------------*
004920     MOVE WS-ONE-CHAR TO WS-ONE-CHAR-LOWER.
004930     SET WS-ALPHA-INDEX TO 1.
004940     SEARCH WS-UPPER-ALPHA-CHAR
004950         AT END
004960             CONTINUE
004970         WHEN WS-UPPER-ALPHA-CHAR (WS-ALPHA-INDEX) = WS-ONE-CHAR
004980             MOVE WS-LOWER-ALPHA-CHAR (WS-ALPHA-INDEX)
004990                 TO WS-ONE-CHAR-LOWER
005000     END-SEARCH.
